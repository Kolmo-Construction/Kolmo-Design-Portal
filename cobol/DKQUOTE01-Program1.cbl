000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DKQUOTE01.
000300 AUTHOR.         R. F. HALVERSEN.
000400 INSTALLATION.   EVERGREEN DECK AND PATIO CO - SEATTLE DP.
000500 DATE-WRITTEN.   03/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*    DKQUOTE01 READS ONE SITE-SURVEY RECORD PER DECK JOB,       *
001000*    SELECTS JOIST/BEAM/POST/FOOTING SIZES FROM THE PRESCRIPTIVE*
001100*    SPAN TABLES, LAYS OUT THE STRUCTURAL MEMBERS, PRICES THE   *
001200*    JOB LINE BY LINE AND PRINTS THE CUSTOMER QUOTE.            *
001300*----------------------------------------------------------------
001400*    CHANGE LOG                                                *
001500*----------------------------------------------------------------
001600*    03/14/86  RFH  WR#0880  INITIAL RELEASE - WOOD DECKS ONLY, *
001700*                            PT AND CEDAR DECKING.              *
001800*    07/02/88  RFH  WR#1140  ADDED CABLE RAILING PRICE CODE.    *
001900*    02/19/91  DJK  WR#1489  FOOTING DIA TABLE CAPPED AT 24 IN. *
002000*    11/08/93  DJK  WR#1775  FREESTANDING CANTILEVER LOGIC      *
002100*                            (TWO-BEAM LAYOUT) ADDED.           *
002200*    05/30/95  MTC  WR#2018  BEAM SPAN TABLE REVISED TO MATCH   *
002300*                            CURRENT PRESCRIPTIVE CODE TABLES.  *
002400*    09/14/98  MTC  Y2K      WIDENED RUN-DATE WORK AREA TO A    *
002500*                            FULL 4-DIGIT CENTURY/YEAR BREAK.   *
002600*    01/11/99  MTC  Y2K      RUN DATE NOW TAKEN FROM FUNCTION   *
002700*                            CURRENT-DATE, NOT OPERATOR ENTRY.  *
002800*    06/05/01  PLR  WR#2710  ADDED GLASS AND ALUMINUM RAILING.  *
002900*    10/22/03  PLR  WR#2944  ADDED COMPOSITE DECKING - TREX     *
003000*                            TRANSCEND (CODE TX).               *
003100*    04/18/05  PLR  WR#3102  ADDED TIMBERTECH AZEK DECKING      *
003200*                            (CODE TT) AND SPLIT ITS PRICE.     *
003300*    08/09/06  SKW  WR#3255  PERMIT FEE SCHEDULE UPDATED PER    *
003400*                            CITY OF SEATTLE DPD BULLETIN.      *
003500*    01/15/08  SKW  WR#3410  MARGIN FORMULA CHANGED TO 25 PCT   *
003600*                            OF SELLING PRICE (WAS FLAT MARKUP).*
003700*    03/02/10  SKW  WR#3588  ADDED RUN CONTROL TOTALS TO THE    *
003800*                            END OF THE QUOTE REPORT.           *
003900*    07/26/13  GAN  WR#3820  STAIR STRINGER PRICING ADDED.      *
004000*    11/09/16  GAN  WR#4015  COMPOSITE DECKING LABOR RATE SPLIT *
004100*                            OUT FROM WOOD DECKING LABOR RATE.  *
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    SITE-IN - ONE SURVEY RECORD PER JOB, FLAT TEXT SO THE FIELD
005200*    SURVEY CREW'S ENTRY PROGRAM CAN WRITE IT DIRECTLY.
005300     SELECT SITE-FILE   ASSIGN TO SITEIN
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600*    STRUCOUT - VARIABLE NUMBER OF MEMBER RECORDS PER JOB, FEEDS
005700*    THE DRAWING PROGRAM DOWNSTREAM (NOT PART OF THIS RUN).
005800     SELECT STRU-FILE   ASSIGN TO STRUCOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100*    QLINEOUT - UP TO 11 PRICING LINES PER JOB (LINES 8 AND 9 MAY
006200*    BE OMITTED - SEE 2880/2890).
006300     SELECT QLIN-FILE   ASSIGN TO QLINEOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600*    QSUMOUT - EXACTLY ONE SUMMARY RECORD PER JOB, COMPLIANT OR
006700*    NOT, FEEDS THE SHOP'S BILLING SYSTEM.
006800     SELECT QSUM-FILE   ASSIGN TO QSUMOUT
006900         ORGANIZATION IS SEQUENTIAL.
007000
007100*    QUOTERPT - THE PRINTED CUSTOMER QUOTE, LINE SEQUENTIAL SO IT
007200*    PRINTS CLEAN ON THE DP CENTER'S LINE PRINTER.
007300     SELECT PRTOUT      ASSIGN TO QUOTERPT
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900*    SITE-SURVEY INPUT - ONE RECORD PER DECK JOB.
008000 FD  SITE-FILE
008100     LABEL RECORD IS STANDARD
008200     DATA RECORD IS SITE-REC
008300     RECORD CONTAINS 120 CHARACTERS.
008400 01  SITE-REC.
008500*    CUSTOMER NAME CARRIES THROUGH TO EVERY DOWNSTREAM FILE AND
008600*    TO EVERY PRINTED REPORT BLOCK - THIS IS THE ONE JOB KEY.
008700     05  SI-CUSTOMER-NAME        PIC X(30).
008800*    JOB-SITE STREET ADDRESS, SURVEY-INFORMATIONAL ONLY.
008900     05  SI-SITE-ADDRESS         PIC X(40).
009000*    DECK WIDTH, PARALLEL TO THE HOUSE - DRIVES JOIST SPAN.
009100     05  SI-WIDTH-FT             PIC 9(3)V99.
009200*    DECK DEPTH, PERPENDICULAR TO THE HOUSE - DRIVES CANTILEVER
009300*    AND THE LEDGER-ATTACHED JOIST SPAN (WR#1775).
009400     05  SI-DEPTH-FT             PIC 9(3)V99.
009500*    GRADE-TO-DECKING-SURFACE HEIGHT - DRIVES POST HEIGHT.
009600     05  SI-HEIGHT-FT            PIC 9(3)V99.
009700*    D=DIRECT LEDGER BOLT, S=STANDOFF LEDGER BOLT, F=FREE-
009800*    STANDING (NO LEDGER AT ALL) - 2050 COLLAPSES D AND S TO
009900*    WS-LEDGER-PRESENT-SW = 'Y' SINCE THIS RELEASE PRICES THE
010000*    LEDGER THE SAME WAY BOLTED DIRECT OR ON STANDOFFS; ONLY
010100*    'F' TAKES THE FREESTANDING TWO-BEAM LAYOUT (WR#1775).
010200     05  SI-LEDGER-ATTACH        PIC X(1).
010300*    SOIL BEARING CAPACITY IN POUNDS PER SQUARE FOOT - FEEDS
010400*    THE FOOTING DIAMETER FORMULA (WR#1489).
010500     05  SI-SOIL-BEARING-PSF     PIC 9(5).
010600*    FROST LINE DEPTH, INCHES - SURVEY FIELD, FOOTING DEPTH
010700*    TAKES ITS VALUE DIRECTLY FROM THIS AT 2600.
010800     05  SI-FROST-DEPTH-IN       PIC 9(3).
010900*    SITE SLOPE IS SURVEY-INFORMATIONAL ONLY - NO DOWNSTREAM
011000*    CALC READS THIS FIELD (WR#0880).
011100     05  SI-SLOPE-PCT            PIC 9(2)V9.
011200*    DECKING MATERIAL CODE - PT, CEDAR, TX (TREX), TT (AZEK) -
011300*    SELECTS THE DECKING PRICE TABLE AT 9470 (WR#2944/WR#3102).
011400     05  SI-DECKING-TYPE         PIC X(2).
011500*    RAILING MATERIAL CODE - WD, AL, GL, CB, OR BLANK FOR NONE -
011600*    SELECTS THE RAILING PRICE TABLE AT 9480 (WR#1140/WR#2710).
011700     05  SI-RAILING-TYPE         PIC X(2).
011800*    LINEAR FEET OF RAILING TO PRICE - ZERO IF NO RAILING.
011900     05  SI-RAILING-LF           PIC 9(3)V99.
012000*    NUMBER OF STAIRS FROM THE DECK TO GRADE - DRIVES THE
012100*    STAIR STRINGER LINE AT 2890 (WR#3820).
012200     05  SI-STAIR-COUNT          PIC 9(2).
012300     05  FILLER                  PIC X(12).
012400
012500*    STRUCTURAL DETAIL OUTPUT - ONE RECORD PER MEMBER PLACED.
012600 FD  STRU-FILE
012700     LABEL RECORD IS STANDARD
012800     DATA RECORD IS STRU-REC
012900     RECORD CONTAINS 90 CHARACTERS.
013000 01  STRU-REC.
013100*    CARRIED ON EVERY STRUCTURE-DETAIL RECORD SO THE DRAWING
013200*    PROGRAM CAN GROUP MEMBERS BY JOB WITHOUT A SEPARATE KEY FILE.
013300     05  SD-CUSTOMER-NAME        PIC X(30).
013400*    FOOTING, POST, BEAM, JOIST, LEDGER OR RIM - SEE THE 2710
013500*    THROUGH 2750 EMIT PARAGRAPHS.
013600     05  SD-MEMBER-TYPE          PIC X(8).
013700*    MEMBER START POSITION, FEET FROM THE HOUSE WALL (X), ALONG
013800*    THE WIDTH OF THE DECK (Y), UP FROM GRADE (Z).
013900     05  SD-X-FT                 PIC S9(3)V99.
014000*    MEMBER END X - ZERO WHEN THE MEMBER RUNS ALONG Y ONLY
014100*    (E.G. A JOIST), NOT BLANK - SEE 2700 EMIT LOGIC.
014200     05  SD-X-END-FT             PIC S9(3)V99.
014300*    MEMBER START Y - SEE SD-X-FT ABOVE FOR THE START/END
014400*    CONVENTION, SAME RULE APPLIES ALONG THE Y AXIS.
014500     05  SD-Y-FT                 PIC S9(3)V99.
014600*    MEMBER END Y - ZERO WHEN THE MEMBER RUNS ALONG X ONLY
014700*    (E.G. A BEAM OR THE LEDGER).
014800     05  SD-Y-END-FT             PIC S9(3)V99.
014900*    HEIGHT ABOVE GRADE OF THE MEMBER'S UNDERSIDE - ZERO FOR A
015000*    FOOTING, WHICH SITS AT GRADE BY DEFINITION.
015100     05  SD-Z-FT                 PIC S9(3)V99.
015200*    NOMINAL LUMBER SIZE, E.G. 2X10, 6X6 - BLANK ON FOOTING
015300*    RECORDS (THEY CARRY DIAMETER, NOT A NOMINAL SIZE).
015400     05  SD-SIZE-NOMINAL         PIC X(4).
015500*    ROUND FOOTING DIAMETER, INCHES - FOOTING RECORDS ONLY.
015600     05  SD-DIAMETER-IN          PIC 9(2).
015700*    FOOTING DEPTH, INCHES - FROST DEPTH FROM THE SURVEY.
015800     05  SD-DEPTH-IN             PIC 9(3).
015900*    BEAM PLY COUNT (WS-BEAM-PLY, ALWAYS 2 IN THIS RELEASE).
016000     05  SD-PLY                  PIC 9(1).
016100     05  FILLER                  PIC X(17).
016200
016300*    QUOTE LINE-ITEM OUTPUT - ONE RECORD PER PRICED LINE.
016400 FD  QLIN-FILE
016500     LABEL RECORD IS STANDARD
016600     DATA RECORD IS QLIN-REC
016700     RECORD CONTAINS 150 CHARACTERS.
016800 01  QLIN-REC.
016900*    SAME CUSTOMER KEY AS SITE-REC AND STRU-REC - ONE QLIN-REC
017000*    WRITTEN PER JOB-PRICING LINE, UP TO 11 PER JOB.
017100     05  QL-CUSTOMER-NAME        PIC X(30).
017200*    FOOTINGS, POSTS, BEAMS, JOISTS, LEDGER/RIM, FRAMING LABOR,
017300*    DECKING, RAILING, STAIRS, CLEANUP, OR PERMITS - ONE OF THE
017400*    11 JOB-PRICING LINES (SEE 2810 THRU 2910).
017500     05  QL-CATEGORY             PIC X(14).
017600*    LONGHAND LINE DESCRIPTION, AS PRINTED ON THE QUOTE REPORT
017700*    DETAIL ROW (SEE RD-DESCRIPTION, 2970-PRINT-DETAIL-LINE).
017800     05  QL-DESCRIPTION          PIC X(60).
017900*    QUANTITY IN QL-UNIT'S UNITS - EACH, LF, SF, TREADS OR LS
018000*    DEPENDING ON THE LINE (SEE WS-LINE-UNIT MOVES AT 2810-2910).
018100     05  QL-QUANTITY             PIC 9(5)V99.
018200*    EA, LF, SF, TREADS OR LS - WHICHEVER UNIT WS-LINE-UNIT
018300*    CARRIED WHEN THE PARAGRAPH BELOW MOVED IT.
018400     05  QL-UNIT                 PIC X(6).
018500*    MATERIAL COST INCLUDES THE 10 PCT WASTE FACTOR WHERE THE
018600*    LINE CARRIES ONE (SEE THE 2800 SERIES BANNER) - PERMITS,
018700*    LINE 11, ARE THE ONE LINE THAT DOES NOT.
018800     05  QL-MATERIAL-COST        PIC S9(7)V99.
018900*    LABOR COST IS ZERO ON LINES THAT HAVE NO LABOR COMPONENT
019000*    OF THEIR OWN (E.G. LINE 1, FOOTINGS - WR#0880).
019100     05  QL-LABOR-COST           PIC S9(7)V99.
019200     05  FILLER                  PIC X(15).
019300
019400*    QUOTE SUMMARY OUTPUT - ONE RECORD PER DECK JOB.
019500 FD  QSUM-FILE
019600     LABEL RECORD IS STANDARD
019700     DATA RECORD IS QSUM-REC
019800     RECORD CONTAINS 205 CHARACTERS.
019900 01  QSUM-REC.
020000*    ONE QSUM-REC PER SITE-REC READ - THE ONLY RECORD WRITTEN
020100*    FOR A NON-COMPLIANT JOB (NO STRU-REC OR QLIN-REC FOLLOWS).
020200     05  QS-CUSTOMER-NAME        PIC X(30).
020300*    'Y' IF THE DESIGN CLEARED EVERY SPAN-TABLE LOOKUP, 'N' IF
020400*    2999-NOT-COMPLIANT WROTE THIS RECORD INSTEAD OF 2950.
020500     05  QS-COMPLIANT-FLAG       PIC X(1).
020600*    BLANK ON A COMPLIANT JOB - CARRIES WS-ERROR-MSG OTHERWISE.
020700     05  QS-ERROR-MSG            PIC X(80).
020800*    BLANK ON A NON-COMPLIANT JOB - NO JOIST SIZE WAS EVER
020900*    SELECTED (SEE 2999-NOT-COMPLIANT'S SPACES MOVE).
021000     05  QS-JOIST-SIZE           PIC X(4).
021100*    ALWAYS 16 IN THIS RELEASE - SEE WS-SPACING-FT (WR#0880).
021200     05  QS-JOIST-SPACING-IN     PIC 9(2).
021300*    NOMINAL SELECTED AT 2420-TRY-BEAM-SIZES - BLANK ON A NON-
021400*    COMPLIANT JOB THAT NEVER CLEARED THE BEAM SPAN TABLE.
021500     05  QS-BEAM-SIZE            PIC X(4).
021600*    ALWAYS 2 IN THIS RELEASE - SEE WS-BEAM-PLY'S VALUE CLAUSE.
021700     05  QS-BEAM-PLY             PIC 9(1).
021800*    NOMINAL SELECTED AT 2500-SELECT-POST.
021900     05  QS-POST-SIZE            PIC X(4).
022000*    ROUNDED TO A STOCK SONOTUBE SIZE AT 2600-COMPUTE-FOOTING.
022100     05  QS-FOOTING-DIA-IN       PIC 9(2).
022200*    SAME VALUE AS WS-DECK-SQFT - CARRIED HERE EVEN ON A NON-
022300*    COMPLIANT JOB SINCE WIDTH X DEPTH NEEDS NO SPAN-TABLE LOOKUP.
022400     05  QS-DECK-SQFT            PIC 9(5)V99.
022500*    SUM OF QL-MATERIAL-COST OVER ALL 11 QUOTE-LINE RECORDS.
022600     05  QS-MATERIALS-SUBTOTAL   PIC S9(7)V99.
022700*    SUM OF QL-LABOR-COST OVER ALL 11 QUOTE-LINE RECORDS.
022800     05  QS-LABOR-SUBTOTAL       PIC S9(7)V99.
022900*    BASE FEE PLUS VALUATION FEE PLUS PLAN REVIEW, LINE 11 OF
023000*    THE PRICING ENGINE - MEMO ONLY, ALREADY INCLUDED IN
023100*    QS-MATERIALS-SUBTOTAL (WR#3255).
023200     05  QS-PERMIT-FEES          PIC S9(7)V99.
023300*    MATERIALS + LABOR + PERMIT FEES, BEFORE MARGIN (WR#3410).
023400     05  QS-SUBTOTAL             PIC S9(7)V99.
023500*    25 PCT OF SELLING PRICE, NOT A FLAT MARKUP ON COST
023600*    (WR#3410 - REPLACED THE ORIGINAL FLAT-MARKUP FORMULA).
023700     05  QS-MARGIN-AMOUNT        PIC S9(7)V99.
023800*    SUBTOTAL PLUS MARGIN - THE CUSTOMER'S BOTTOM-LINE PRICE.
023900     05  QS-TOTAL                PIC S9(7)V99.
024000*    QS-TOTAL DIVIDED BY QS-DECK-SQFT - A QUICK SANITY CHECK
024100*    FIGURE FOR THE ESTIMATOR, NOT QUOTED TO THE CUSTOMER
024200*    DIRECTLY (WR#3588).
024300     05  QS-PRICE-PER-SQFT       PIC S9(5)V99.
024400     05  FILLER                  PIC X(9).
024500
024600*    QUOTE REPORT - 132 COLUMN PRINTED OUTPUT.
024700 FD  PRTOUT
024800     LABEL RECORD IS OMITTED
024900     RECORD CONTAINS 132 CHARACTERS
025000     DATA RECORD IS PRTLINE
025100     LINAGE IS 58 WITH FOOTING AT 54.
025200 01  PRTLINE                     PIC X(132).
025300
025400 WORKING-STORAGE SECTION.
025500
025600*    STANDALONE RUN-CONTROL SCALARS - KEPT AT THE 77 LEVEL SINCE
025700*    THEY ARE READ AT 3100-PRINT-RUN-TOTALS AND NOWHERE ELSE
025800*    NEEDS THEM GROUPED WITH THE PER-PROJECT FIELDS (WR#3588).
025900 77  WS-RUN-PROJECT-CTR          PIC S9(5)  COMP   VALUE 0.
026000 77  WS-RUN-COMPLIANT-CTR        PIC S9(5)  COMP   VALUE 0.
026100 77  WS-RUN-NONCOMP-CTR          PIC S9(5)  COMP   VALUE 0.
026200*    DECKING BOARD THICKNESS, 1 INCH NOMINAL / 12 = 0.0833 FT -
026300*    A FIXED CONSTANT FOR EVERY PROJECT, NOT PART OF THE PER-
026400*    PROJECT WS-GEOMETRY GROUP THAT 2050 RESETS EACH RECORD.
026500 77  WS-DECKING-THICKNESS-FT     PIC S9V9999       VALUE 0.0833.
026600
026700*    RUN AND PER-PROJECT SWITCHES - ALL RESET EXCEPT WS-MORE-RECS
026800*    AT 2050-RESET-PROJECT-WORK, EVERY JOB, SINCE A SWITCH LEFT
026900*    OVER FROM THE PRIOR JOB WOULD MISREPORT THE CURRENT ONE.
027000 01  WS-SWITCHES.
027100*    DRIVES THE 2000-MAINLINE PERFORM-UNTIL - SET TO 'NO' ONLY
027200*    BY THE AT END CLAUSE IN 9000-READ-SITE.
027300     05  WS-MORE-RECS            PIC XXX    VALUE 'YES'.
027400*    SET 'Y' BY EITHER 2200-SELECT-JOIST OR 2420-TRY-BEAM-SIZES
027500*    ON A SPAN-TABLE FAILURE - ROUTES 2000-MAINLINE TO THE
027600*    2999-NOT-COMPLIANT PATH INSTEAD OF STRUCTURE/PRICING.
027700     05  WS-NOT-COMPLIANT-SW     PIC X      VALUE 'N'.
027800         88  RECORD-NOT-COMPLIANT           VALUE 'Y'.
027900*    'Y' UNLESS SI-LEDGER-ATTACH = 'F' - SEE THE SI-LEDGER-ATTACH
028000*    FD COMMENT ABOVE FOR THE D/S/F CODE DOMAIN.
028100     05  WS-LEDGER-PRESENT-SW    PIC X      VALUE 'N'.
028200         88  LEDGER-IS-PRESENT              VALUE 'Y'.
028300*    'Y' WHEN SI-DECKING-TYPE IS TX OR TT - SET AT 2050, TESTED
028400*    AT 2870-PRICE-DECKING FOR THE COMPOSITE LABOR RATE.
028500     05  WS-COMPOSITE-SW         PIC X      VALUE 'N'.
028600         88  DECKING-IS-COMPOSITE           VALUE 'Y'.
028700*    'Y' WHEN 2500-SELECT-POST FINDS POST HEIGHT OVER 20 FT -
028800*    DOES NOT FAIL THE JOB, JUST PRINTS AN ENGINEER-REVIEW NOTE
028900*    AT 2960-PRINT-JOB-HEADER (WR#1775).
029000     05  WS-POST-NOTE-SW         PIC X      VALUE 'N'.
029100         88  POST-NEEDS-ENGINEER            VALUE 'Y'.
029200     05  FILLER                  PIC X(3).
029300
029400 01  WS-COUNTERS.
029500*    PAGE COUNTER FOR THE QUOTE REPORT HEADING (SEE 9100).
029600     05  WS-PAGE-CTR             PIC S9(3)  COMP   VALUE 0.
029700*    POSTS UNDER EACH BEAM LINE FOR THE CURRENT JOB - SET BY
029800*    2410-COMPUTE-POST-COUNT.
029900     05  WS-NUM-POSTS            PIC S9(3)  COMP   VALUE 0.
030000*    1 FOR A LEDGER-ATTACHED JOB, 2 FOR FREESTANDING (WR#1775).
030100     05  WS-NUM-BEAMS            PIC S9(1)  COMP   VALUE 0.
030200*    JOIST COUNT FOR THE CURRENT JOB, WIDTH / WS-SPACING-FT
030300*    ROUNDED UP - SET AT 2725, READ BACK AT 2730'S EMIT LOOP.
030400     05  WS-NUM-JOISTS           PIC S9(3)  COMP   VALUE 0.
030500*    SUBSCRIPT FOR THE POST-EMIT LOOP IN 2710.
030600     05  WS-POST-IDX             PIC S9(3)  COMP   VALUE 0.
030700*    SUBSCRIPT FOR THE JOIST-EMIT LOOP IN 2725/2730.
030800     05  WS-JOIST-IDX            PIC S9(3)  COMP   VALUE 0.
030900*    FOOTING COUNT FOR THE CURRENT JOB, USED BOTH TO EMIT THE
031000*    STRUCTURE-DETAIL FOOTING RECORDS AND TO PRICE LINE 1.
031100     05  WS-FOOTING-CTR          PIC S9(3)  COMP   VALUE 0.
031200     05  WS-NUM-POSTS-M1         PIC S9(3)  COMP   VALUE 0.
031300*    INTEGER PART OF THE WIDTH/8 DIVISION IN 2410 - USED ONLY
031400*    AS A WORK FIELD, NOT CARRIED BETWEEN PROJECTS.
031500     05  WS-INT-QUOTIENT         PIC S9(3)  COMP   VALUE 0.
031600     05  FILLER                  PIC X(4).
031700
031800*    RUN-DATE WORK AREA - WIDENED UNDER WR#2390 (Y2K).
031900 01  WS-CURRENT-DATE-AND-TIME.
032000*    CCYYMMDD FROM THE CURRENT-DATE INTRINSIC - 8 DIGITS SINCE
032100*    WR#2390, NOT THE OLD 2-DIGIT YEAR FORMAT THIS FIELD HELD
032200*    BEFORE THE Y2K REWRITE.
032300     05  WS-THIS-DATE-NUM        PIC 9(8).
032400*    HHMMSS OF THE RUN - PRINTED ON THE REPORT HEADING ONLY,
032500*    NOT CARRIED INTO ANY OUTPUT RECORD.
032600     05  WS-TIME-NUM             PIC 9(6).
032700*    CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE RUN DATE.
032800 01  WS-DATE-BREAKDOWN REDEFINES WS-CURRENT-DATE-AND-TIME.
032900     05  WS-CC                   PIC 99.
033000     05  WS-YY                   PIC 99.
033100     05  WS-MM                   PIC 99.
033200     05  WS-DD                   PIC 99.
033300     05  FILLER                  PIC 9(6).
033400
033500*    NOMINAL LUMBER ACTUAL-DIMENSION WORK AREA (SEE 9400).
033600 01  WS-LUMBER-DIMS.
033700*    ACTUAL (DRESSED) WIDTH OF WS-LOOKUP-NOMINAL, E.G. 1.50 FOR
033800*    A NOMINAL 2-INCH - SET BY 9400-LOOKUP-LUMBER-DIMS.
033900     05  WS-LUMBER-WIDTH-IN      PIC 9(1)V99.
034000*    ACTUAL (DRESSED) HEIGHT, E.G. 11.25 FOR A NOMINAL 2X12 -
034100*    SET BY THE SAME LOOKUP, FEEDS WS-LUMBER-HEIGHT-FT BELOW.
034200     05  WS-LUMBER-HEIGHT-IN     PIC 9(2)V99.
034300*    COMBINED-DIGITS VIEW RETAINED FOR WR#2018 TRACE DUMPS -
034400*    DO NOT USE FOR COMPUTATION, WIDTH/HEIGHT ONLY.
034500 01  WS-LUMBER-DIMS-TRACE REDEFINES WS-LUMBER-DIMS.
034600     05  WS-LUMBER-DIMS-COMBINED PIC 9(3)V9999.
034700
034800*    ACTUAL HEIGHT OF THE CURRENT LOOKUP NOMINAL, IN FEET -
034900*    SET BY 9400-LOOKUP-LUMBER-DIMS FOR ELEVATION MATH.
035000 01  WS-LUMBER-HEIGHT-FT         PIC S9V9999.
035100
035200 01  WS-GEOMETRY.
035300*    FREESTANDING OR LEDGER-ATTACHED CANTILEVER, CAPPED AT 2 FT
035400*    BY 2100-DETERMINE-SPAN (WR#1775).
035500     05  WS-CANTILEVER-FT        PIC S9(3)V99.
035600*    ACTUAL JOIST SPAN AFTER THE CANTILEVER IS SUBTRACTED.
035700     05  WS-JOIST-SPAN-FT        PIC S9(3)V99.
035800*    JOIST SPAN ROUNDED UP TO THE EVALUATE CASCADE'S STEP IN
035900*    2200-SELECT-JOIST.
036000     05  WS-REQUIRED-SPAN-FT     PIC S9(3)V99.
036100*    JOIST-TO-JOIST SPACING, 16 IN / 12 = 1.3333 FT (WR#0880).
036200     05  WS-SPACING-FT           PIC S9(3)V9999.
036300*    Y-POSITION OF EACH BEAM LINE - ONE OR TWO, PER WS-NUM-BEAMS.
036400     05  WS-BEAM-Y-1-FT          PIC S9(3)V99.
036500*    SECOND BEAM LINE, ONLY MEANINGFUL WHEN WS-NUM-BEAMS = 2
036600*    (FREESTANDING LAYOUT) - LEFT AT ZERO OTHERWISE.
036700     05  WS-BEAM-Y-2-FT          PIC S9(3)V99.
036800*    DISTANCE BETWEEN THE TWO BEAM LINES FOR A FREESTANDING JOB -
036900*    ZERO FOR A LEDGER-ATTACHED JOB (ONLY ONE BEAM LINE).
037000     05  WS-BEAM-SPAN-FT         PIC S9(3)V99.
037100*    TOP-OF-JOIST ELEVATION ABOVE GRADE - SET AT 2300 FROM THE
037200*    DECKING THICKNESS AND A TARGET WALKING-SURFACE HEIGHT.
037300     05  WS-JOIST-TOP-Z-FT       PIC S9(3)V99.
037400*    BOTTOM-OF-JOIST, JOIST-TOP MINUS THE ACTUAL JOIST HEIGHT.
037500     05  WS-JOIST-BOT-Z-FT       PIC S9(3)V99.
037600*    TOP-OF-BEAM, SAME ELEVATION AS JOIST-BOTTOM WHEN THE JOISTS
037700*    SIT ON TOP OF THE BEAM (THIS RELEASE DOES NOT DROP-FRAME).
037800     05  WS-BEAM-TOP-Z-FT        PIC S9(3)V99.
037900*    BOTTOM-OF-BEAM, BEAM-TOP MINUS THE ACTUAL BEAM HEIGHT -
038000*    WS-POST-HEIGHT-FT BELOW RUNS FROM GRADE UP TO HERE.
038100     05  WS-BEAM-BOT-Z-FT        PIC S9(3)V99.
038200*    GRADE-TO-BEAM-BOTTOM - FEEDS THE 2500 POST-SIZE TABLE.
038300     05  WS-POST-HEIGHT-FT       PIC S9(3)V99.
038400*    TRIBUTARY AREA PER FOOTING, SQ FT - FEEDS 2600.
038500     05  WS-TRIB-AREA-SQFT       PIC S9(5)V99.
038600*    FULL WIDTH OF THE DECK ALONG THE JOIST-LAYOUT AXIS - DRIVES
038700*    THE WS-NUM-JOISTS DIVISION AT 2725.
038800     05  WS-TOTAL-SPAN-FT        PIC S9(3)V99.
038900*    X-COORDINATE OF THE FIRST JOIST/POST IN THE EMIT LOOP -
039000*    ALWAYS ZERO IN THIS RELEASE, KEPT SEPARATE FROM WS-WORK-X-FT
039100*    SO THE LOOP'S RUNNING POSITION NEVER OVERWRITES THE ANCHOR.
039200     05  WS-START-X-FT           PIC S9(3)V99.
039300*    RUNNING X-POSITION BUMPED BY WS-SPACING-FT EACH PASS OF THE
039400*    2725/2730 JOIST-EMIT LOOP AND THE 2710 POST-EMIT LOOP.
039500     05  WS-WORK-X-FT            PIC S9(3)V99.
039600*    DECK SQUARE FOOTAGE - WIDTH TIMES DEPTH, SET AT 2050 AND
039700*    CARRIED THROUGH TO QS-DECK-SQFT AND THE RUN GRAND TOTAL.
039800     05  WS-DECK-SQFT            PIC 9(5)V99.
039900*    REMAINDER WORK FIELD FOR THE WS-NUM-POSTS-M1 INTEGER
040000*    DIVISION AT 2410 - TESTED TO DECIDE WHETHER AN EXTRA POST
040100*    IS NEEDED TO CLOSE OUT THE BEAM LINE.
040200     05  WS-REM-AMT              PIC S9(3)V99.
040300*    REQUIRED FOOTING BEARING AREA, SQ FT, THEN SQ IN - SEE
040400*    2600-COMPUTE-FOOTING (WR#1489).
040500     05  WS-REQ-AREA-SQFT        PIC S9(5)V99.
040600*    SQ FT VALUE ABOVE CONVERTED TO SQ IN, THE EVALUATE CASCADE'S
040700*    UNIT OF MEASURE AT 2600 SINCE THE STOCK SONOTUBE TABLE IS
040800*    PUBLISHED IN SQUARE INCHES OF BEARING AREA.
040900     05  WS-REQ-AREA-SQIN        PIC S9(5)V99.
041000*    CARRIES WS-BEAM-Y-1-FT OR WS-BEAM-Y-2-FT INTO THE 2710
041100*    POST/FOOTING EMIT LOOP ONE BEAM LINE AT A TIME.
041200     05  WS-CURRENT-BEAM-Y-FT    PIC S9(3)V99.
041300     05  FILLER                  PIC X(4).
041400
041500*    LUMBER SIZES AND MATERIAL CHOICES SELECTED FOR THE CURRENT
041600*    JOB - CLEARED TO SPACES/ZERO AT 2050 SO A NON-COMPLIANT JOB
041700*    NEVER CARRIES A STALE SIZE FORWARD INTO ITS QSUM-REC.
041800 01  WS-MEMBER-SELECTION.
041900*    SET BY 2200-SELECT-JOIST, WRITTEN TO SD-MEMBER-SIZE ON EVERY
042000*    JOIST STRU-REC AND TO QS-JOIST-SIZE.
042100     05  WS-JOIST-SIZE           PIC X(4).
042200*    SMALL/MEDIUM/LARGE JOIST-SPAN CATEGORY FOR THE BEAM TABLE -
042300*    SET BY 9430-BEAM-SPAN-CATEGORY (WR#2018).
042400     05  WS-JOIST-SPAN-CAT       PIC X(2).
042500*    SIZE CURRENTLY UNDER TEST IN 2420-TRY-BEAM-SIZES.
042600     05  WS-CANDIDATE-SIZE       PIC X(4).
042700*    MAXIMUM TABLE SPAN FOR WS-CANDIDATE-SIZE, SET BY
042800*    9440-LOOKUP-BEAM-SPAN.
042900     05  WS-BEAM-SPAN-MAX        PIC S9(3)V99.
043000*    WINNING SIZE OUT OF 2420-TRY-BEAM-SIZES, WRITTEN TO
043100*    SD-MEMBER-SIZE ON EVERY BEAM STRU-REC.
043200     05  WS-BEAM-SIZE            PIC X(4).
043300*    NOT PRICED AS A VARIABLE - THIS SHOP ALWAYS DOUBLES THE BEAM,
043400*    NEVER TRIPLES, SO THE VALUE CLAUSE ABOVE IS LEFT HARD-CODED
043500*    AT 2 (WR#2018).
043600     05  WS-BEAM-PLY             PIC 9(1)       VALUE 2.
043700*    SET BY 2500-SELECT-POST FROM THE POST-HEIGHT TABLE.
043800     05  WS-POST-SIZE            PIC X(4).
043900*    STANDARD DIAMETER (INCHES) SET BY 2600-COMPUTE-FOOTING,
044000*    ROUNDED UP TO THE NEXT STOCK SONOTUBE SIZE (WR#1489).
044100     05  WS-FOOTING-DIA-IN       PIC 9(2).
044200*    FIXED AT FROST DEPTH PLUS 6 IN BEARING COURSE - SEE 2600.
044300     05  WS-FOOTING-DEPTH-IN     PIC 9(3).
044400*    TEXT FOR THE 2999-NOT-COMPLIANT ERROR BLOCK - MOVED BY
044500*    WHICHEVER OF 2200/2420 FAILED THE JOB.
044600     05  WS-ERROR-MSG            PIC X(80).
044700*    NOMINAL SIZE PASSED INTO 9400-LOOKUP-LUMBER-DIMS.
044800     05  WS-LOOKUP-NOMINAL       PIC X(4).
044900*    DECKING TYPE CODE PASSED INTO 9470-LOOKUP-DECKING-PRICE.
045000     05  WS-LOOKUP-DECKING       PIC X(2).
045100*    RAILING TYPE CODE PASSED INTO 9480-LOOKUP-RAILING-PRICE.
045200     05  WS-LOOKUP-RAILING       PIC X(2).
045300*    RESULT OF 9460-LOOKUP-LUMBER-PRICE, READ BACK BY EVERY
045400*    LUMBER PRICING LINE (2810 THROUGH 2850).
045500     05  WS-LUMBER-PRICE-PER-LF  PIC S9(3)V99.
045600*    RESULT OF 9470-LOOKUP-DECKING-PRICE, READ BACK AT 2870.
045700     05  WS-DECKING-PRICE-PER-LF PIC S9(3)V99.
045800*    RESULT OF 9480-LOOKUP-RAILING-PRICE, READ BACK AT 2880.
045900     05  WS-RAILING-PRICE-PER-LF PIC S9(3)V99.
046000     05  FILLER                  PIC X(4).
046100
046200 01  WS-PRICING-WORK.
046300*    4-DECIMAL INTERMEDIATE FOR MATERIAL QUANTITY X UNIT PRICE,
046400*    BEFORE THE WASTE FACTOR AND BEFORE ROUNDING TO WS-LINE-MATL.
046500     05  WS-MATL-CALC            PIC S9(9)V9999.
046600*    INTERMEDIATE FOR A LINEAR-FOOT LINE (LEDGER, RIM, RAILING)
046700*    BEFORE ROUNDING TO WS-LINE-QTY.
046800     05  WS-LF-CALC              PIC S9(7)V9999.
046900*    LEDGER BOARD LENGTH, EQUAL TO DECK WIDTH - SEE 2740.
047000     05  WS-LEDGER-LF            PIC S9(3)V99.
047100*    TOTAL RIM-JOIST LENGTH AROUND THE DECK PERIMETER - SEE 2750.
047200     05  WS-RIM-LF               PIC S9(3)V99.
047300*    VALUATION FIGURE FED TO THE WR#3255 PERMIT FEE SCHEDULE -
047400*    SET AT 2910 FROM WS-MATERIALS-SUBTOTAL PLUS WS-LABOR-SUBTOTAL.
047500     05  WS-PROJECT-VALUE        PIC S9(9)V9999.
047600*    WORK FIELDS FOR THE QUOTE-LINE CURRENTLY BEING PRICED -
047700*    2805-WRITE-QLINE MOVES THESE TO QLIN-REC AND WRITES IT.
047800     05  WS-LINE-CATEGORY        PIC X(14).
047900*    LONGHAND LINE DESCRIPTION - SAME TEXT QL-DESCRIPTION CARRIES.
048000     05  WS-LINE-DESC            PIC X(60).
048100     05  WS-LINE-QTY             PIC 9(5)V99.
048200*    EA, LF, SF, TREADS OR LS - SET TO MATCH WS-LINE-QTY'S UNITS.
048300     05  WS-LINE-UNIT            PIC X(6).
048400*    ROUNDED MATERIAL COST FOR THE CURRENT LINE, INCLUDING WASTE
048500*    WHERE THE LINE CARRIES ONE - MOVED TO QL-MATERIAL-COST.
048600     05  WS-LINE-MATL            PIC S9(7)V99.
048700*    ROUNDED LABOR COST FOR THE CURRENT LINE - ZERO ON MATERIAL-
048800*    ONLY LINES (SEE EACH 2810-2910 PARAGRAPH'S OWN BANNER).
048900     05  WS-LINE-LABOR           PIC S9(7)V99.
049000*    WS-LINE-MATL + WS-LINE-LABOR, MOVED TO QL-LINE-TOTAL AND
049100*    ADDED INTO WS-MATERIALS-SUBTOTAL/WS-LABOR-SUBTOTAL BELOW.
049200     05  WS-LINE-TOTAL           PIC S9(7)V99.
049300*    RUNNING TOTAL OF ALL 11 JOB-PRICING LINES' MATERIAL
049400*    COSTS - ACCUMULATED AT 2805-WRITE-QLINE, RESET AT 2050.
049500     05  WS-MATERIALS-SUBTOTAL   PIC S9(7)V99   VALUE 0.
049600     05  WS-LABOR-SUBTOTAL       PIC S9(7)V99   VALUE 0.
049700*    LINE 11 ONLY (PERMITS) - KEPT SEPARATE FROM THE MATERIALS/
049800*    LABOR SUBTOTALS SINCE PERMIT FEES ARE MEMO'D ON QS-PERMIT-
049900*    FEES BUT ARE NOT SUBJECT TO THE WR#3410 MARGIN FORMULA.
050000     05  WS-PERMIT-FEES-TOTAL    PIC S9(7)V99   VALUE 0.
050100*    MATERIALS + LABOR + PERMITS, SET AT 2950 BEFORE MARGIN.
050200     05  WS-SUBTOTAL             PIC S9(7)V99   VALUE 0.
050300*    WS-SUBTOTAL / (1 - 0.25) - WS-SUBTOTAL, THE WR#3410 MARGIN
050400*    FORMULA (25 PCT OF SELLING PRICE, NOT OF COST).
050500     05  WS-MARGIN-AMOUNT        PIC S9(7)V99   VALUE 0.
050600*    WS-SUBTOTAL + WS-MARGIN-AMOUNT - THE FINAL QUOTED PRICE,
050700*    MOVED TO QS-TOTAL AND ROLLED INTO WS-GT-QUOTED AT 3100.
050800     05  WS-TOTAL                PIC S9(7)V99   VALUE 0.
050900*    WS-TOTAL / WS-DECK-SQFT - SEE THE QS-PRICE-PER-SQFT NOTE
051000*    IN QSUM-REC ABOVE.
051100     05  WS-PRICE-PER-SQFT       PIC S9(5)V99   VALUE 0.
051200     05  FILLER                  PIC X(4).
051300*    PERMIT FEE AND PLAN REVIEW WORK AREA (SEE 2910).
051400 01  WS-PERMIT-WORK.
051500*    $197 BASE PLUS $14.50 PER $1000 OF PROJECT VALUE (WR#3255).
051600     05  WS-PERMIT-FEE-CALC      PIC S9(7)V9999.
051700*    65 PCT OF WS-PERMIT-FEE-CALC (WR#3255).
051800     05  WS-PLAN-REVIEW-CALC     PIC S9(7)V9999.
051900*    COMBINED DEBUG VIEW - RETAINED FROM WR#3255 AUDIT, NOT
052000*    USED IN ANY COMPUTATION.
052100 01  WS-PERMIT-WORK-TRACE REDEFINES WS-PERMIT-WORK.
052200     05  WS-PERMIT-COMBINED      PIC S9(18)V9999.
052300
052400*    END-OF-RUN GRAND TOTALS - NEVER RESET BY 2050, ONLY AT
052500*    1000-INIT, SINCE THEY SPAN THE WHOLE RUN NOT ONE PROJECT.
052600 01  WS-RUN-TOTALS.
052700*    SUM OF WS-TOTAL OVER EVERY COMPLIANT JOB - PRINTED AT
052800*    3100-PRINT-RUN-TOTALS.
052900     05  WS-GT-QUOTED            PIC S9(9)V99   VALUE 0.
053000*    SUM OF WS-DECK-SQFT OVER EVERY COMPLIANT JOB.
053100     05  WS-GT-SQFT              PIC 9(7)V99    VALUE 0.
053200     05  FILLER                  PIC X(4).
053300
053400*----------------------------------------------------------------
053500*    PRINT LINE LAYOUTS.
053600*    EACH 01-LEVEL BELOW CORRESPONDS TO ONE WRITE PRTLINE FROM
053700*    STATEMENT IN THE PROCEDURE DIVISION - THE GROUP NAME ON THE
053800*    LEFT OF THAT WRITE ALWAYS MATCHES ONE OF THE 01-LEVELS HERE.
053900*----------------------------------------------------------------
054000*    REPORT TITLE LINE - PRINTED ONCE PER PAGE AT 9100-HEADINGS,
054100*    OVER TOP-OF-FORM (SPECIAL-NAMES C01).
054200 01  RPT-TITLE-LINE.
054300*    LITERAL "DATE: " LABEL AHEAD OF THE RUN-DATE PICTURE FIELDS.
054400     05  FILLER                  PIC X(6)   VALUE "DATE: ".
054500*    RUN DATE, STAMPED FROM FUNCTION CURRENT-DATE AT 1000-INIT,
054600*    NOT KEYED BY THE OPERATOR (WR#2390 Y2K CHANGE).
054700     05  RT-MM                   PIC 99.
054800     05  FILLER                  PIC X      VALUE "/".
054900     05  RT-DD                   PIC 99.
055000     05  FILLER                  PIC X      VALUE "/".
055100*    CC/YY RATHER THAN ONE 4-DIGIT FIELD, SINCE THE WR#2390
055200*    REWRITE WIDENED THE WORK AREA BUT LEFT THE PRINTED FORMAT
055300*    ALONE TO MATCH THE CUSTOMER-FACING REPORTS ALREADY ON FILE.
055400     05  RT-CC                   PIC 99.
055500     05  RT-YY                   PIC 99.
055600*    SPACER BETWEEN THE DATE BLOCK AND THE COMPANY NAME.
055700     05  FILLER                  PIC X(26)  VALUE SPACES.
055800     05  FILLER                  PIC X(36)
055900                    VALUE "EVERGREEN DECK AND PATIO CO.".
056000*    SPACER BETWEEN THE COMPANY NAME AND THE PAGE-NUMBER BLOCK.
056100     05  FILLER                  PIC X(38)  VALUE SPACES.
056200     05  FILLER                  PIC X(6)   VALUE "PAGE: ".
056300*    BUMPED BY 1 EACH TIME 9100-HEADINGS FIRES (77-LEVEL
056400*    WS-PAGE-CTR WOULD DO HERE BUT STAYS GROUPED UNDER
056500*    WS-COUNTERS SINCE IT IS RESET WITH THE OTHER RUN FIELDS).
056600     05  RT-PAGE                 PIC Z9.
056700
056800*    SUBTITLE - CENTERED UNDERNEATH THE COMPANY TITLE LINE.
056900 01  RPT-SUBTITLE-LINE.
057000     05  FILLER                  PIC X(45)  VALUE SPACES.
057100     05  FILLER                  PIC X(42)
057200                    VALUE "DECK DESIGN AND QUOTE REPORT".
057300     05  FILLER                  PIC X(45)  VALUE SPACES.
057400
057500*    JOB HEADER, LINE 1 OF 3 - CUSTOMER NAME AND SITE ADDRESS,
057600*    PRINTED BY 2960-PRINT-JOB-HEADER AND AGAIN (WITHOUT THE
057700*    DESIGN DETAIL LINES) BY 2999-NOT-COMPLIANT.
057800 01  RPT-JOB-HEADER-LINE1.
057900*    "CUSTOMER: " LABEL, THEN THE NAME MOVED STRAIGHT FROM
058000*    SI-CUSTOMER-NAME AT 2960 (OR 2999 ON THE NON-COMPLIANT PATH).
058100     05  FILLER                  PIC X(10) VALUE "CUSTOMER: ".
058200     05  RH-CUSTOMER-NAME        PIC X(30).
058300     05  FILLER                  PIC X(10) VALUE "  SITE:  ".
058400     05  RH-SITE-ADDRESS         PIC X(40).
058500*    TRAILING SPACER OUT TO THE 132-COLUMN PRINT WIDTH.
058600     05  FILLER                  PIC X(42) VALUE SPACES.
058700
058800*    JOB HEADER, LINE 2 OF 3 - DECK DIMENSIONS AND JOIST SIZE.
058900*    COMPLIANT JOBS ONLY - 2999-NOT-COMPLIANT NEVER MOVES TO
059000*    THIS GROUP SINCE THE DESIGN NEVER CLEARED 2200/2400.
059100 01  RPT-JOB-HEADER-LINE2.
059200     05  FILLER                  PIC X(8)  VALUE "DECK:  ".
059300     05  RH-WIDTH                PIC ZZ9.99.
059400     05  FILLER                  PIC X(5)  VALUE " W X ".
059500     05  RH-DEPTH                PIC ZZ9.99.
059600     05  FILLER                  PIC X(5)  VALUE " D X ".
059700     05  RH-HEIGHT                PIC ZZ9.99.
059800     05  FILLER                  PIC X(14) VALUE " HIGH (FT).   ".
059900     05  FILLER                  PIC X(14) VALUE "JOISTS:      ".
060000*    JOIST NOMINAL SIZE SELECTED AT 2200, MOVED AT 2960.
060100     05  RH-JOIST-SIZE           PIC X(4).
060200     05  FILLER                  PIC X(39) VALUE SPACES.
060300
060400*    JOB HEADER, LINE 3 OF 3 - BEAM, POST AND FOOTING SIZES.
060500 01  RPT-JOB-HEADER-LINE3.
060600     05  FILLER                  PIC X(14) VALUE "BEAM:        ".
060700*    BEAM NOMINAL AND PLY COUNT, E.G. "2X10 X 2" - SELECTED AT
060800*    2420-TRY-BEAM-SIZES.
060900     05  RH-BEAM-SIZE            PIC X(4).
061000     05  FILLER                  PIC X(3)  VALUE " X ".
061100     05  RH-BEAM-PLY             PIC 9.
061200     05  FILLER                  PIC X(14) VALUE "  POSTS:     ".
061300*    POST NOMINAL SIZE SELECTED AT 2500-SELECT-POST.
061400     05  RH-POST-SIZE            PIC X(4).
061500     05  FILLER                PIC X(17) VALUE "  FOOTING DIA.: ".
061600*    FOOTING DIAMETER, INCHES, ROUNDED TO A STOCK SONOTUBE SIZE
061700*    AT 2600-COMPUTE-FOOTING.
061800     05  RH-FOOTING-DIA          PIC Z9.
061900     05  FILLER                  PIC X(3)  VALUE ' IN'.
062000*    TRAILING SPACER OUT TO THE 132-COLUMN PRINT WIDTH.
062100     05  FILLER                  PIC X(50) VALUE SPACES.
062200
062300*    COLUMN HEADINGS FOR THE 11-LINE JOB-PRICING DETAIL BLOCK -
062400*    ONE LITERAL FILLER PER RD- FIELD BELOW IN RPT-DETAIL-LINE,
062500*    SAME COLUMN WIDTHS SO THE HEADINGS LINE UP OVER THE DATA.
062600 01  RPT-COLUMN-HEADINGS1.
062700     05  FILLER                  PIC X(14) VALUE "CATEGORY".
062800     05  FILLER                  PIC X(48) VALUE "DESCRIPTION".
062900     05  FILLER                  PIC X(9)  VALUE "QUANTITY".
063000     05  FILLER                  PIC X(6)  VALUE "UNIT".
063100     05  FILLER                  PIC X(12) VALUE "  MATERIAL".
063200     05  FILLER                  PIC X(12) VALUE "    LABOR".
063300     05  FILLER                  PIC X(12) VALUE "     TOTAL".
063400     05  FILLER                  PIC X(19) VALUE SPACES.
063500
063600*    ONE PRINTED ROW PER QUOTE-LINE RECORD, MOVED FROM QLIN-REC
063700*    AT 2970-PRINT-DETAIL-LINE - RD-TOTAL IS A PRINT-ONLY SUM,
063800*    NOT CARRIED ON THE QLIN-REC ITSELF.
063900 01  RPT-DETAIL-LINE.
064000*    MOVED FROM QL-CATEGORY/QL-DESCRIPTION - SEE 2970.
064100     05  RD-CATEGORY             PIC X(14).
064200     05  RD-DESCRIPTION          PIC X(48).
064300*    MOVED FROM QL-QUANTITY - UNITS VARY BY LINE (SEE QL-UNIT).
064400     05  RD-QUANTITY             PIC ZZZZZ9.99.
064500     05  FILLER                  PIC X(2)  VALUE SPACES.
064600     05  RD-UNIT                 PIC X(6).
064700*    MOVED FROM QL-MATERIAL-COST / QL-LABOR-COST.
064800     05  RD-MATERIAL             PIC Z,ZZZ,ZZ9.99.
064900     05  RD-LABOR                PIC Z,ZZZ,ZZ9.99.
065000*    PRINT-ONLY SUM, COMPUTED AT 2970, NEVER WRITTEN BACK TO
065100*    QLIN-REC.
065200     05  RD-TOTAL                PIC Z,ZZZ,ZZ9.99.
065300     05  FILLER                  PIC X(11) VALUE SPACES.
065400
065500*    SUMMARY BLOCK LINE LAYOUT. REDEFINED BELOW FOR THE
065600*    NOT-COMPLIANT CASE, WHICH SHARES THE SAME STORAGE AND
065700*    PRINT POSITION (WR#0880 ORIGINAL DESIGN).
065800 01  RPT-SUMMARY-LINE.
065900*    INDENT TO ALIGN THE SUMMARY BLOCK UNDER THE MATERIAL/LABOR/
066000*    TOTAL COLUMNS OF THE DETAIL ROWS ABOVE.
066100     05  FILLER                  PIC X(24) VALUE SPACES.
066200*    ONE OF THE SEVEN LITERALS MOVED AT 2980 (E.G. "SUBTOTAL:").
066300     05  RS-LABEL                PIC X(22).
066400     05  RS-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
066500     05  FILLER                  PIC X(84) VALUE SPACES.
066600*    SHARES RPT-SUMMARY-LINE'S STORAGE SO THE NON-COMPLIANT ERROR
066700*    TEXT PRINTS AT THE SAME POSITION THE SUMMARY BLOCK WOULD HAVE
066800*    USED HAD THE JOB CLEARED THE SPAN TABLES (WR#0880).
066900 01  RPT-ERROR-LINE REDEFINES RPT-SUMMARY-LINE.
067000     05  FILLER                  PIC X(24) VALUE SPACES.
067100*    EITHER WS-ERROR-MSG (2999) OR THE FIXED "NOT COMPLIANT" /
067200*    ENGINEER-REVIEW LITERALS MOVED AT 2960/2999.
067300     05  RE-MESSAGE              PIC X(88).
067400     05  FILLER                  PIC X(20) VALUE SPACES.
067500
067600*    RUN-CONTROL TOTALS BLOCK, THREE LINES, PRINTED ONCE AT
067700*    3100-PRINT-RUN-TOTALS AFTER THE LAST JOB ON THE RUN
067800*    (WR#3588 - ADDED TO CLOSE OUT A RUN-BALANCING GAP FLAGGED
067900*    BY DATA ENTRY).
068000 01  RPT-RUN-TOTALS-LINE1.
068100     05  FILLER                  PIC X(24) VALUE SPACES.
068200     05  FILLER              PIC X(20) VALUE "RUN CONTROL TOTALS".
068300     05  FILLER                  PIC X(88) VALUE SPACES.
068400
068500*    PROJECTS PROCESSED = COMPLIANT + NON-COMPLIANT, ALWAYS -
068600*    WS-RUN-PROJECT-CTR IS BUMPED AT 2000-MAINLINE EVERY PASS,
068700*    REGARDLESS OF WHICH PATH THE JOB TOOK.
068800 01  RPT-RUN-TOTALS-LINE2.
068900     05  FILLER                  PIC X(24) VALUE SPACES.
069000     05  FILLER             PIC X(20) VALUE "PROJECTS PROCESSED:".
069100     05  RR-PROJECTS             PIC ZZ,ZZ9.
069200     05  FILLER                  PIC X(6)  VALUE SPACES.
069300*    COMPLIANT + NON-COMPLIANT BELOW ALWAYS ADD BACK TO
069400*    RR-PROJECTS - A RUN-BALANCING CHECK DATA ENTRY CAN EYEBALL
069500*    WITHOUT PULLING THE QSUM-FILE (WR#3588).
069600     05  FILLER                  PIC X(11) VALUE "COMPLIANT:".
069700     05  RR-COMPLIANT            PIC ZZ,ZZ9.
069800     05  FILLER                  PIC X(6)  VALUE SPACES.
069900     05  FILLER                  PIC X(14) VALUE "NON-COMPLIANT:".
070000     05  RR-NONCOMPLIANT         PIC ZZ,ZZ9.
070100     05  FILLER                  PIC X(29) VALUE SPACES.
070200
070300*    TOTAL QUOTED DOLLARS AND TOTAL DECK SQUARE FOOTAGE ACROSS
070400*    COMPLIANT JOBS ONLY - NON-COMPLIANT JOBS CARRY ZERO MONEY
070500*    AND DO NOT ADD TO WS-GT-QUOTED (SEE 2950-WRITE-SUMMARY).
070600 01  RPT-RUN-TOTALS-LINE3.
070700     05  FILLER                  PIC X(24) VALUE SPACES.
070800     05  FILLER                  PIC X(20) VALUE "TOTAL QUOTED:".
070900     05  RR-TOTAL-QUOTED         PIC $$,$$$,$$9.99.
071000     05  FILLER                  PIC X(6)  VALUE SPACES.
071100     05  FILLER                  PIC X(16) VALUE "TOTAL DECK SF:".
071200     05  RR-TOTAL-SQFT           PIC ZZ,ZZ9.99.
071300     05  FILLER                  PIC X(43) VALUE SPACES.
071400
071500 01  BLANK-LINE                  PIC X(132) VALUE SPACES.
071600
071700*----------------------------------------------------------------
071800*    MAINLINE - ONE PASS OF THE SITE-SURVEY FILE, ONE JOB AT A
071900*    TIME, UNTIL THE READ AT 9000 SETS WS-MORE-RECS TO 'NO'.
072000*----------------------------------------------------------------
072100 PROCEDURE DIVISION.
072200 0000-MAIN.
072300*    SAME THREE-PARAGRAPH SHAPE AS EVERY OTHER PROGRAM THIS SHOP
072400*    WRITES - INIT, MAINLINE UNTIL EOF, CLOSING.
072500     PERFORM 1000-INIT.
072600     PERFORM 2000-MAINLINE
072700         UNTIL WS-MORE-RECS = 'NO'.
072800     PERFORM 3000-CLOSING.
072900     STOP RUN.
073000
073100*    OPEN THE FOUR OUTPUT FILES AND THE INPUT SURVEY FILE, STAMP
073200*    THE REPORT TITLE LINE WITH TODAY'S DATE, PRIME THE FIRST
073300*    RECORD AND PRINT PAGE 1 OF THE QUOTE REPORT.
073400 1000-INIT.
073500*    INPUT FIRST, THEN THE FOUR OUTPUTS IN SELECT-CLAUSE ORDER.
073600     OPEN INPUT  SITE-FILE.
073700     OPEN OUTPUT STRU-FILE.
073800     OPEN OUTPUT QLIN-FILE.
073900     OPEN OUTPUT QSUM-FILE.
074000     OPEN OUTPUT PRTOUT.
074100
074200*    RUN DATE FROM FUNCTION CURRENT-DATE, NOT OPERATOR ENTRY,
074300*    SINCE THE 01/11/99 Y2K CHANGE (WR#2390).
074400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-AND-TIME.
074500*    WS-DATE-BREAKDOWN REDEFINES THE FIELD JUST MOVED INTO -
074600*    WS-MM/WS-DD/WS-CC/WS-YY ARE ALREADY SET BY THE MOVE ABOVE.
074700     MOVE WS-MM                 TO RT-MM.
074800     MOVE WS-DD                 TO RT-DD.
074900     MOVE WS-CC                 TO RT-CC.
075000     MOVE WS-YY                 TO RT-YY.
075100
075200*    PRIME THE FIRST SITE-REC BEFORE THE MAINLINE PERFORM-UNTIL
075300*    TESTS WS-MORE-RECS THE FIRST TIME.
075400     PERFORM 9000-READ-SITE.
075500*    PAGE 1 HEADING - EVERY SUBSEQUENT PAGE COMES FROM AN AT-EOP
075600*    CLAUSE ON ONE OF THE DETAIL/SUMMARY WRITES.
075700     PERFORM 9100-HEADINGS.
075800
075900*    PER-JOB DRIVER - DESIGN CALCULATIONS STEPS 2 THROUGH 9, THEN
076000*    JOB PRICING, THEN THE SUMMARY RECORD AND REPORT BLOCK.
076100*    A SPAN-TABLE FAILURE AT EITHER 2200 OR 2400 SHORT-CIRCUITS
076200*    STRAIGHT TO THE NON-COMPLIANT PATH - NO STRUCTURE, NO
076300*    PRICING, NO COMPLIANT SUMMARY FOR THAT JOB (WR#0880).
076400 2000-MAINLINE.
076500*    STEP 1 AND STEP 2 OF THE DESIGN CALCULATIONS - RESET THE
076600*    PER-PROJECT WORK FIELDS, THEN LAY OUT THE CANTILEVER/SPAN/
076700*    BEAM-Y POSITIONS BEFORE ANY SIZE SELECTION CAN RUN.
076800     PERFORM 2050-RESET-PROJECT-WORK.
076900     PERFORM 2100-DETERMINE-SPAN.
077000
077100*    STEP 3 - JOIST SIZE.  ON FAILURE WS-NOT-COMPLIANT-SW IS SET
077200*    AND THE TWO GUARD IFS BELOW SKIP STRAIGHT PAST BEAM, POST,
077300*    FOOTING AND STRUCTURE WORK TO THE NON-COMPLIANT PATH.
077400     PERFORM 2200-SELECT-JOIST.
077500
077600*    STEPS 4-6 ONLY RUN IF THE JOIST TABLE CLEARED - ELEVATIONS
077700*    DEPEND ON THE CHOSEN JOIST DEPTH, AND BEAM SELECTION DEPENDS
077800*    ON THE JOIST SPAN CATEGORY (WR#0880).
077900     IF NOT RECORD-NOT-COMPLIANT
078000         PERFORM 2300-COMPUTE-ELEVATIONS
078100         PERFORM 2400-SELECT-BEAM.
078200
078300*    STEPS 7-9 PLUS THE FULL JOB-PRICING AND REPORT BLOCK -
078400*    ONLY FOR A JOB THAT CLEARED BOTH THE JOIST AND BEAM TABLES.
078500*    NOTE 2960 (JOB HEADER) PRINTS AHEAD OF 2800 (PRICING) SO THE
078600*    DETAIL LINES FOLLOW THE HEADER ON THE SAME REPORT PAGE.
078700     IF NOT RECORD-NOT-COMPLIANT
078800*        STEP 7 - POST SIZE BY HEIGHT.
078900         PERFORM 2500-SELECT-POST
079000*        STEP 8 - FOOTING DIAMETER BY TRIBUTARY AREA.
079100         PERFORM 2600-COMPUTE-FOOTING
079200*        STEP 9 - STRU-REC FOR EVERY FOOTING/POST/BEAM/JOIST/
079300*        LEDGER/RIM.
079400         PERFORM 2700-WRITE-STRUCTURE
079500*        PRINT THE JOB HEADER BLOCK BEFORE ANY PRICING LINE.
079600         PERFORM 2960-PRINT-JOB-HEADER
079700*        JOB PRICING - 11 QUOTE-LINE RECORDS.
079800         PERFORM 2800-PRICE-PROJECT
079900*        QSUM-REC WITH THE 'Y' FLAG.
080000         PERFORM 2950-WRITE-SUMMARY
080100*        SEVEN-ROW SUBTOTAL/MARGIN/TOTAL BLOCK.
080200         PERFORM 2980-PRINT-SUMMARY-BLOCK
080300         ADD 1 TO WS-RUN-COMPLIANT-CTR
080400     ELSE
080500*        ERROR PATH - QSUM-REC WITH THE 'N' FLAG, NO STRUCTURE OR
080600*        PRICING LINES AT ALL.
080700         PERFORM 2999-NOT-COMPLIANT
080800         ADD 1 TO WS-RUN-NONCOMP-CTR.
080900
081000*    PROJECT COUNTER CLIMBS REGARDLESS OF COMPLIANCE - ONLY THE
081100*    COMPLIANT/NONCOMP COUNTERS ABOVE SPLIT OUT THE OUTCOME.
081200     ADD 1 TO WS-RUN-PROJECT-CTR.
081300     PERFORM 9000-READ-SITE.
081400
081500*    RESET ALL PER-PROJECT SWITCHES AND ACCUMULATORS AND APPLY
081600*    DEFAULTS FOR SOIL BEARING AND FROST DEPTH WHEN THE SITE
081700*    SURVEY LEFT THEM BLANK (WR#1489).
081800 2050-RESET-PROJECT-WORK.
081900*    BOTH SWITCHES AND THE ERROR MESSAGE RESET 'CLEAN' ON EVERY
082000*    PROJECT SO A PRIOR JOB'S FAILURE CANNOT BLEED INTO THE NEXT.
082100     MOVE 'N' TO WS-NOT-COMPLIANT-SW.
082200     MOVE 'N' TO WS-POST-NOTE-SW.
082300     MOVE SPACES TO WS-ERROR-MSG.
082400*    FOOTING COUNT AND BOTH SUBTOTALS START AT ZERO AND ACCUMULATE
082500*    AS 2710 AND 2805 RUN FOR THIS PROJECT ONLY.
082600     MOVE 0 TO WS-FOOTING-CTR.
082700     MOVE 0 TO WS-MATERIALS-SUBTOTAL.
082800     MOVE 0 TO WS-LABOR-SUBTOTAL.
082900
083000*    SEATTLE-AREA DEFAULT SOIL BEARING, 1500 PSF, AND THE CITY'S
083100*    STANDARD FROST DEPTH, 18 IN, WHEN THE SURVEYOR LEFT THE
083200*    FIELD BLANK RATHER THAN MEASURING IT (WR#1489).
083300     IF SI-SOIL-BEARING-PSF = 0
083400         MOVE 1500 TO SI-SOIL-BEARING-PSF.
083500     IF SI-FROST-DEPTH-IN = 0
083600         MOVE 18 TO SI-FROST-DEPTH-IN.
083700
083800*    DECK SQUARE FOOTAGE, CARRIED TO THE SUMMARY RECORD AND THE
083900*    RUN GRAND TOTAL (WR#3588).
084000     COMPUTE WS-DECK-SQFT ROUNDED = SI-WIDTH-FT * SI-DEPTH-FT.
084100
084200*    TX (TREX TRANSCEND) AND TT (AZEK) ARE COMPOSITE DECKING -
084300*    THEY PRICE AND LABOR DIFFERENTLY FROM PT/CEDAR WOOD BOARDS
084400*    (WR#2944/WR#3102/WR#4015).
084500     IF SI-DECKING-TYPE = 'TX' OR SI-DECKING-TYPE = 'TT'
084600         MOVE 'Y' TO WS-COMPOSITE-SW
084700     ELSE
084800         MOVE 'N' TO WS-COMPOSITE-SW.
084900
085000*    'F' IS FREESTANDING - EVERY OTHER CODE (D, S, ...) MEANS
085100*    THE DECK LEDGER-BOLTS TO THE HOUSE (WR#1775).
085200     IF SI-LEDGER-ATTACH = 'F'
085300         MOVE 'N' TO WS-LEDGER-PRESENT-SW
085400     ELSE
085500         MOVE 'Y' TO WS-LEDGER-PRESENT-SW.
085600
085700*    END-OF-FILE - PRINT THE RUN CONTROL TOTALS (WR#3588) AND
085800*    CLOSE EVERY FILE THIS PROGRAM OPENED.
085900 3000-CLOSING.
086000     PERFORM 3100-PRINT-RUN-TOTALS.
086100*    SAME ORDER AS THE OPENS AT 1000-INIT.
086200     CLOSE SITE-FILE.
086300     CLOSE STRU-FILE.
086400     CLOSE QLIN-FILE.
086500     CLOSE QSUM-FILE.
086600     CLOSE PRTOUT.
086700
086800*    PRIMES THE FIRST RECORD AT 1000-INIT AND RE-PRIMES AT THE
086900*    BOTTOM OF EVERY PASS OF 2000-MAINLINE - THE AT END SETTING
087000*    OF WS-MORE-RECS TO 'NO' IS THE ONLY THING THAT STOPS THE
087100*    PERFORM-UNTIL AT 0000-MAIN.
087200 9000-READ-SITE.
087300     READ SITE-FILE
087400         AT END
087500             MOVE 'NO' TO WS-MORE-RECS.
087600
087700*    PAGE-BREAK HEADING, VIA SPECIAL-NAMES TOP-OF-FORM, PRINTED
087800*    ONCE AT 1000-INIT AND AGAIN AT EVERY PRINT-LINE AT-EOP.
087900 9100-HEADINGS.
088000*    PAGE NUMBER INCREMENTS ACROSS THE WHOLE RUN, NOT RESET PER
088100*    JOB - A MULTI-PAGE JOB'S SECOND PAGE IS NOT PAGE 1 AGAIN.
088200     ADD 1 TO WS-PAGE-CTR.
088300     MOVE WS-PAGE-CTR TO RT-PAGE.
088400*    TOP-OF-FORM SKIPS TO CHANNEL 1 ON THE PRINTER (SEE
088500*    SPECIAL-NAMES) - A FRESH PHYSICAL PAGE FOR THE TITLE LINE.
088600     WRITE PRTLINE FROM RPT-TITLE-LINE
088700         AFTER ADVANCING TOP-OF-FORM.
088800     WRITE PRTLINE FROM RPT-SUBTITLE-LINE
088900         AFTER ADVANCING 1 LINE.
089000     WRITE PRTLINE FROM BLANK-LINE
089100         AFTER ADVANCING 1 LINE.
089200
089300*----------------------------------------------------------------
089400*    DESIGN CALCULATIONS - SPAN, MEMBER SELECTION AND ELEVATIONS.
089500*    THIS SECTION CARRIES THE SHOP'S PRESCRIPTIVE DESIGN TABLES
089600*    (WR#0880 ORIGINAL BUILD, WR#2018 BEAM TABLE REVISION,
089700*    WR#1489 FOOTING TABLE, WR#1775 POST HEIGHT NOTE).  EVERY
089800*    TABLE LOOKUP HERE CAN SET WS-NOT-COMPLIANT-SW ON A SIZE
089900*    THAT DOES NOT FIT - 2999-NOT-COMPLIANT IS THE ONLY PLACE
090000*    THAT SWITCH IS EVER TESTED AGAINST, AT 2000-MAINLINE.
090100*----------------------------------------------------------------
090200*    CANTILEVER AND JOIST SPAN BY LEDGER-ATTACHMENT TYPE.
090300*    FREESTANDING DECKS (F) CENTER TWO BEAMS AT THE THIRD
090400*    POINTS; LEDGER-ATTACHED DECKS (D/S) CANTILEVER THE JOISTS
090500*    25 PCT OF THE DEPTH, CAPPED AT 2 FT, OVER A SINGLE BEAM
090600*    (WR#1775).
090700 2100-DETERMINE-SPAN.
090800     IF SI-LEDGER-ATTACH = 'F'
090900*        FREESTANDING - NO CANTILEVER AT ALL, THE JOIST SPAN IS
091000*        SIMPLY HALF THE DEPTH SINCE TWO BEAMS SPLIT IT EVENLY.
091100         MOVE 0 TO WS-CANTILEVER-FT
091200         DIVIDE SI-DEPTH-FT BY 2 GIVING WS-JOIST-SPAN-FT ROUNDED
091300*        TWO BEAM LINES, SET AT THE DEPTH THIRD-POINTS SO EACH
091400*        CARRIES AN EVEN SHARE OF THE JOIST LOAD.
091500         MOVE 2 TO WS-NUM-BEAMS
091600         DIVIDE SI-DEPTH-FT BY 3 GIVING WS-BEAM-Y-1-FT ROUNDED
091700         COMPUTE WS-BEAM-Y-2-FT ROUNDED = SI-DEPTH-FT * 2 / 3
091800     ELSE
091900*        LEDGER-ATTACHED - CANTILEVER IS 25 PCT OF DEPTH, CAPPED
092000*        AT 2 FT REGARDLESS OF HOW DEEP THE DECK RUNS.
092100         COMPUTE WS-CANTILEVER-FT ROUNDED = SI-DEPTH-FT * 0.25
092200         IF WS-CANTILEVER-FT > 2.00
092300             MOVE 2.00 TO WS-CANTILEVER-FT
092400         END-IF
092500*        JOIST SPAN IS THE REMAINDER AFTER THE CANTILEVER IS
092600*        SUBTRACTED OFF THE LEDGER END.
092700         SUBTRACT WS-CANTILEVER-FT FROM SI-DEPTH-FT
092800             GIVING WS-JOIST-SPAN-FT
092900*        ONE BEAM LINE ONLY, SET BACK FROM THE OUTER EDGE BY THE
093000*        SAME CANTILEVER DISTANCE.
093100         MOVE 1 TO WS-NUM-BEAMS
093200         SUBTRACT WS-CANTILEVER-FT FROM SI-DEPTH-FT
093300             GIVING WS-BEAM-Y-1-FT.
093400
093500*    JOIST SPAN TABLE - NOMINAL BY SPAN AT 16 IN. O.C. SPACING
093600*    (THIS SHOP FRAMES EVERY DECK AT 16 IN. O.C., SO THE SPACING
093700*    COLUMN OF THE PRESCRIPTIVE TABLE NEVER CHANGES).
093800 2200-SELECT-JOIST.
093900     MOVE WS-JOIST-SPAN-FT TO WS-REQUIRED-SPAN-FT.
094000     EVALUATE TRUE
094100*    2X6 COVERS UP TO A 9.5 FT SPAN AT 16 IN. O.C. (WR#0880).
094200         WHEN WS-REQUIRED-SPAN-FT NOT > 9.50
094300             MOVE '2x6 ' TO WS-JOIST-SIZE
094400*    2X8 STEPS UP TO 12.5 FT.
094500         WHEN WS-REQUIRED-SPAN-FT NOT > 12.50
094600             MOVE '2x8 ' TO WS-JOIST-SIZE
094700*    2X10 STEPS UP TO 16.0 FT.
094800         WHEN WS-REQUIRED-SPAN-FT NOT > 16.00
094900             MOVE '2x10' TO WS-JOIST-SIZE
095000*    2X12 IS THE LARGEST NOMINAL THIS TABLE CARRIES, UP TO 19.5 FT.
095100         WHEN WS-REQUIRED-SPAN-FT NOT > 19.50
095200             MOVE '2x12' TO WS-JOIST-SIZE
095300*    ANYTHING PAST 19.5 FT HAS NO JOIST IN THE TABLE THAT COVERS
095400*    IT - FAILS THE JOB RATHER THAN GUESSING AT A LARGER SIZE.
095500         WHEN OTHER
095600             MOVE 'Y' TO WS-NOT-COMPLIANT-SW
095700             MOVE 'JOIST SPAN EXCEEDS MAXIMUM TABLE VALUE'
095800                 TO WS-ERROR-MSG.
095900
096000*    DECKING SURFACE, JOIST AND BEAM BOTTOM ELEVATIONS, MEASURED
096100*    UP FROM GRADE (WR#0880).
096200 2300-COMPUTE-ELEVATIONS.
096300*    DECKING SURFACE IS SI-HEIGHT-FT LESS ONE BOARD THICKNESS -
096400*    WS-DECKING-THICKNESS-FT, THE 77-LEVEL CONSTANT DECLARED
096500*    WITH THE OTHER STANDALONE SCALARS.
096600     SUBTRACT WS-DECKING-THICKNESS-FT FROM SI-HEIGHT-FT
096700         GIVING WS-JOIST-TOP-Z-FT ROUNDED.
096800     MOVE WS-JOIST-SIZE TO WS-LOOKUP-NOMINAL.
096900     PERFORM 9400-LOOKUP-LUMBER-DIMS.
097000*    JOIST BOTTOM = JOIST TOP LESS THE ACTUAL JOIST HEIGHT JUST
097100*    LOOKED UP - THIS BECOMES THE BEAM TOP, SINCE THE BEAM SITS
097200*    DIRECTLY UNDER THE JOISTS (WR#0880).
097300     SUBTRACT WS-LUMBER-HEIGHT-FT FROM WS-JOIST-TOP-Z-FT
097400         GIVING WS-JOIST-BOT-Z-FT ROUNDED.
097500     MOVE WS-JOIST-BOT-Z-FT TO WS-BEAM-TOP-Z-FT.
097600
097700*    POST COUNT, ACTUAL BEAM SPAN AND BEAM SIZE (WR#2018 TABLE
097800*    REVISION).  TARGET BEAM SPAN IS 8 FT; POSTS ARE ADDED UNTIL
097900*    THE ACTUAL SPAN NO LONGER EXCEEDS THAT TARGET.
098000 2400-SELECT-BEAM.
098100*    POST COUNT MUST BE KNOWN BEFORE THE BEAM SPAN CATEGORY AND
098200*    SIZE TRIES BELOW - IT SETS THE ACTUAL BEAM SPAN THEY TEST.
098300     PERFORM 2410-COMPUTE-POST-COUNT.
098400     PERFORM 9430-BEAM-SPAN-CATEGORY.
098500     PERFORM 2420-TRY-BEAM-SIZES THRU 2420-EXIT.
098600
098700*    2420 ALREADY SET WS-NOT-COMPLIANT-SW AND 2999'S ERROR TEXT
098800*    IF NO NOMINAL CLEARED THE TABLE - SKIP THE ELEVATION MATH.
098900     IF NOT RECORD-NOT-COMPLIANT
099000         MOVE WS-BEAM-SIZE TO WS-LOOKUP-NOMINAL
099100         PERFORM 9400-LOOKUP-LUMBER-DIMS
099200         SUBTRACT WS-LUMBER-HEIGHT-FT FROM WS-BEAM-TOP-Z-FT
099300             GIVING WS-BEAM-BOT-Z-FT ROUNDED.
099400
099500*    NUMBER OF POSTS UNDER EACH BEAM LINE AND THE RESULTING
099600*    ACTUAL BEAM SPAN (WIDTH DIVIDED EVENLY BETWEEN POSTS).
099700 2410-COMPUTE-POST-COUNT.
099800*    BAYS-NEEDED AT AN 8 FT TARGET SPAN, ROUNDED UP ON ANY
099900*    REMAINDER - WS-REM-AMT IS A SCRATCH FIELD ONLY, NOT CARRIED
100000*    TO ANY OTHER PARAGRAPH.
100100     DIVIDE SI-WIDTH-FT BY 8 GIVING WS-INT-QUOTIENT
100200         REMAINDER WS-REM-AMT.
100300     IF WS-REM-AMT > 0
100400         ADD 1 TO WS-INT-QUOTIENT.
100500*    POSTS = BAYS + 1, SAME FENCE-POST COUNT AS 2725-SETUP-JOISTS.
100600     ADD 1 TO WS-INT-QUOTIENT GIVING WS-NUM-POSTS.
100700     IF WS-NUM-POSTS < 2
100800         MOVE 2 TO WS-NUM-POSTS.
100900     COMPUTE WS-NUM-POSTS-M1 = WS-NUM-POSTS - 1.
101000*    ACTUAL SPAN IS THE WIDTH SPLIT EVENLY ACROSS THE BAYS, NOT
101100*    A FLAT 8 FT - THIS IS WHAT 2420-TRY-BEAM-SIZES TESTS AGAINST
101200*    THE TABLE, NOT THE 8 FT TARGET ITSELF.
101300     DIVIDE SI-WIDTH-FT BY WS-NUM-POSTS-M1
101400         GIVING WS-BEAM-SPAN-FT ROUNDED.
101500
101600*    WALK THE NOMINAL SIZES 2X6 UP TO 2X12, SMALLEST FIRST, AND
101700*    TAKE THE FIRST ONE WHOSE TABLE SPAN COVERS THE ACTUAL BEAM
101800*    SPAN (WR#2018 TABLE REVISION).  GO TO 2420-EXIT AS SOON AS
101900*    A SIZE CLEARS THE TABLE RATHER THAN NESTING AN ELSE FOR
102000*    EACH OF THE FOUR SIZES.
102100 2420-TRY-BEAM-SIZES.
102200*    SMALLEST CANDIDATE FIRST - A 2X6 BEAM IS CHEAPER THAN A 2X12,
102300*    SO THE WALK ALWAYS QUOTES THE LEAST LUMBER THAT STILL CLEARS
102400*    THE SPAN TABLE.
102500     MOVE '2x6 ' TO WS-CANDIDATE-SIZE.
102600     PERFORM 9440-LOOKUP-BEAM-SPAN.
102700     IF WS-BEAM-SPAN-FT NOT > WS-BEAM-SPAN-MAX
102800         MOVE '2x6 ' TO WS-BEAM-SIZE
102900         GO TO 2420-EXIT.
103000
103100*    2X6 FAILED - TRY 2X8, SAME WS-CANDIDATE-SIZE/9440/IF/GO-TO
103200*    SHAPE AS ABOVE, ONE NOMINAL SIZE UP.
103300     MOVE '2x8 ' TO WS-CANDIDATE-SIZE.
103400     PERFORM 9440-LOOKUP-BEAM-SPAN.
103500     IF WS-BEAM-SPAN-FT NOT > WS-BEAM-SPAN-MAX
103600         MOVE '2x8 ' TO WS-BEAM-SIZE
103700         GO TO 2420-EXIT.
103800
103900*    2X8 FAILED - TRY 2X10.
104000     MOVE '2x10' TO WS-CANDIDATE-SIZE.
104100     PERFORM 9440-LOOKUP-BEAM-SPAN.
104200     IF WS-BEAM-SPAN-FT NOT > WS-BEAM-SPAN-MAX
104300         MOVE '2x10' TO WS-BEAM-SIZE
104400         GO TO 2420-EXIT.
104500
104600*    2X10 FAILED - TRY 2X12, THE LARGEST NOMINAL THIS SHOP STOCKS
104700*    FOR A BEAM.
104800     MOVE '2x12' TO WS-CANDIDATE-SIZE.
104900     PERFORM 9440-LOOKUP-BEAM-SPAN.
105000     IF WS-BEAM-SPAN-FT NOT > WS-BEAM-SPAN-MAX
105100         MOVE '2x12' TO WS-BEAM-SIZE
105200         GO TO 2420-EXIT.
105300
105400*    ALL FOUR SIZES FAILED - THE ACTUAL BEAM SPAN EXCEEDS EVEN A
105500*    2X12'S MAX TABLE VALUE FOR THIS JOIST-SPAN CATEGORY.  FALLS
105600*    THROUGH TO 2420-EXIT WITH THE SWITCH SET RATHER THAN USING A
105700*    GO TO, SINCE THIS IS ALREADY THE BOTTOM OF THE RANGE.
105800     MOVE 'Y' TO WS-NOT-COMPLIANT-SW.
105900     MOVE 'BEAM SPAN EXCEEDS MAXIMUM TABLE VALUE' TO WS-ERROR-MSG.
106000
106100*    SINGLE EXIT POINT FOR THE GO TO ABOVE AND THE FALL-THROUGH
106200*    JUST ABOVE IT - 2400-SELECT-BEAM RESUMES RIGHT AFTER THE
106300*    PERFORM ... THRU THAT BRACKETS THIS PARAGRAPH.
106400 2420-EXIT.
106500     EXIT.
106600
106700*    POST HEIGHT IS THE GRADE-TO-BEAM-BOTTOM ELEVATION.  POST
106800*    SIZE IS SELECTED BY HEIGHT LIMIT, NOT BY LOAD (WR#0880);
106900*    HEIGHTS OVER 20 FT STILL GET A 6X6 BUT PRINT AN ENGINEER
107000*    NOTE RATHER THAN FAILING THE JOB (WR#1775).
107100 2500-SELECT-POST.
107200     MOVE WS-BEAM-BOT-Z-FT TO WS-POST-HEIGHT-FT.
107300     EVALUATE TRUE
107400*    4X4 COVERS UP TO 8 FT OF EXPOSED POST HEIGHT.
107500         WHEN WS-POST-HEIGHT-FT NOT > 8.00
107600             MOVE '4x4 ' TO WS-POST-SIZE
107700*    4X6 STEPS UP TO 14 FT.
107800         WHEN WS-POST-HEIGHT-FT NOT > 14.00
107900             MOVE '4x6 ' TO WS-POST-SIZE
108000*    6X6 COVERS 14 TO 20 FT, NO ENGINEER NOTE NEEDED YET.
108100         WHEN WS-POST-HEIGHT-FT NOT > 20.00
108200             MOVE '6x6 ' TO WS-POST-SIZE
108300*    OVER 20 FT STILL GETS THE SAME 6X6 - THIS SHOP DOES NOT
108400*    STOCK A LARGER POST - BUT WS-POST-NOTE-SW FLAGS THE JOB FOR
108500*    ENGINEER REVIEW AT 2960 (WR#1775).
108600         WHEN OTHER
108700             MOVE '6x6 ' TO WS-POST-SIZE
108800             MOVE 'Y' TO WS-POST-NOTE-SW.
108900
109000*    FOOTING DIAMETER FROM TRIBUTARY AREA, THE 55 PSF DESIGN
109100*    LOAD AND THE SITE'S SOIL BEARING CAPACITY, ROUNDED UP TO
109200*    THE NEXT STANDARD AUGER SIZE AND CAPPED AT 24 IN (WR#1489).
109300*    THE STANDARD-SIZE THRESHOLDS BELOW ARE THE BEARING AREA,
109400*    IN SQUARE INCHES, OF EACH ROUND FOOTING SIZE - NO SQUARE
109500*    ROOT IS TAKEN, THE CANDIDATE DIAMETERS ARE JUST CHECKED IN
109600*    ASCENDING ORDER.
109700 2600-COMPUTE-FOOTING.
109800     COMPUTE WS-TRIB-AREA-SQFT ROUNDED =
109900         WS-BEAM-SPAN-FT * WS-JOIST-SPAN-FT.
110000     COMPUTE WS-REQ-AREA-SQFT ROUNDED =
110100         WS-TRIB-AREA-SQFT * 55 / SI-SOIL-BEARING-PSF.
110200     COMPUTE WS-REQ-AREA-SQIN ROUNDED = WS-REQ-AREA-SQFT * 144.
110300
110400     EVALUATE TRUE
110500*    12 IN. DIA. SONOTUBE - BEARING AREA 113.10 SQ IN.
110600         WHEN WS-REQ-AREA-SQIN NOT > 113.10
110700             MOVE 12 TO WS-FOOTING-DIA-IN
110800*    14 IN. DIA. - 153.94 SQ IN.
110900         WHEN WS-REQ-AREA-SQIN NOT > 153.94
111000             MOVE 14 TO WS-FOOTING-DIA-IN
111100*    16 IN. DIA. - 201.06 SQ IN.
111200         WHEN WS-REQ-AREA-SQIN NOT > 201.06
111300             MOVE 16 TO WS-FOOTING-DIA-IN
111400*    18 IN. DIA. - 254.47 SQ IN.
111500         WHEN WS-REQ-AREA-SQIN NOT > 254.47
111600             MOVE 18 TO WS-FOOTING-DIA-IN
111700*    20 IN. DIA. - 314.16 SQ IN.
111800         WHEN WS-REQ-AREA-SQIN NOT > 314.16
111900             MOVE 20 TO WS-FOOTING-DIA-IN
112000*    ANYTHING REQUIRING MORE THAN 314.16 SQ IN. CAPS AT THE
112100*    SHOP'S LARGEST STOCK AUGER SIZE, 24 IN. (WR#1489) - NO
112200*    NOT-COMPLIANT PATH FOR FOOTING SIZE, UNLIKE THE JOIST AND
112300*    BEAM SPAN TABLES.
112400         WHEN OTHER
112500             MOVE 24 TO WS-FOOTING-DIA-IN.
112600
112700*    FOOTING DEPTH IS SIMPLY THE FROST LINE - NO BEARING-AREA
112800*    MATH NEEDED HERE, THE SURVEY FIELD ALREADY DEFAULTED AT
112900*    2050 WHEN LEFT BLANK (WR#1489).
113000     MOVE SI-FROST-DEPTH-IN TO WS-FOOTING-DEPTH-IN.
113100
113200*----------------------------------------------------------------
113300*    STRUCTURE-DETAIL OUTPUT - ONE STRU-REC PER MEMBER PLACED.
113400*----------------------------------------------------------------
113500 2700-WRITE-STRUCTURE.
113600*    FIRST (OR ONLY) BEAM LINE - FOOTINGS/POSTS FOR EVERY POST
113700*    INDEX ALONG IT, THEN THE BEAM ITSELF.
113800     MOVE WS-BEAM-Y-1-FT TO WS-CURRENT-BEAM-Y-FT.
113900     PERFORM 2710-EMIT-FOOTINGS-POSTS
114000         VARYING WS-POST-IDX FROM 0 BY 1
114100         UNTIL WS-POST-IDX > WS-NUM-POSTS-M1.
114200     PERFORM 2720-EMIT-BEAM.
114300
114400*    SECOND BEAM LINE, FREESTANDING JOBS ONLY (WS-NUM-BEAMS = 2 -
114500*    SEE 2100-DETERMINE-SPAN).  LEDGER-ATTACHED JOBS SKIP THIS
114600*    WHOLE BLOCK AND HAVE ONLY THE ONE BEAM LINE ABOVE.
114700     IF WS-NUM-BEAMS = 2
114800         MOVE WS-BEAM-Y-2-FT TO WS-CURRENT-BEAM-Y-FT
114900         PERFORM 2710-EMIT-FOOTINGS-POSTS
115000             VARYING WS-POST-IDX FROM 0 BY 1
115100             UNTIL WS-POST-IDX > WS-NUM-POSTS-M1
115200         PERFORM 2720-EMIT-BEAM.
115300
115400*    FULL JOIST LAYOUT, ONE STRU-REC PER JOIST.
115500     PERFORM 2725-SETUP-JOISTS.
115600     PERFORM 2730-EMIT-ONE-JOIST
115700         VARYING WS-JOIST-IDX FROM 0 BY 1
115800         UNTIL WS-JOIST-IDX > WS-NUM-JOISTS - 1.
115900
116000*    LEDGER BOARD, ONLY WHEN THE JOB IS LEDGER-ATTACHED.
116100     IF LEDGER-IS-PRESENT
116200         PERFORM 2740-EMIT-LEDGER.
116300
116400*    PERIMETER RIMS - EVERY JOB GETS ALL THREE, REGARDLESS OF
116500*    LEDGER-ATTACHMENT OR BEAM COUNT.
116600     PERFORM 2750-EMIT-RIMS.
116700
116800*    ONE FOOTING AND ONE POST AT EACH POST INDEX ALONG THE
116900*    CURRENT BEAM LINE.  POSTS ARE SPACED EVENLY ACROSS THE
117000*    WIDTH, STARTING AT THE LEFT EDGE (WR#0880).
117100 2710-EMIT-FOOTINGS-POSTS.
117200*    X-POSITION OF THIS POST/FOOTING PAIR - LEFT EDGE PLUS
117300*    WS-POST-IDX BAYS OF WS-BEAM-SPAN-FT EACH (WR#0880).
117400     COMPUTE WS-WORK-X-FT ROUNDED =
117500         (SI-WIDTH-FT / 2 * -1) + (WS-POST-IDX * WS-BEAM-SPAN-FT).
117600
117700*    FOOTING RECORD - A POINT, NOT A LINE, SO X-END/Y-END STAY
117800*    ZERO AND Z-FT IS ZERO SINCE A FOOTING SITS AT GRADE.
117900     MOVE SI-CUSTOMER-NAME TO SD-CUSTOMER-NAME.
118000     MOVE 'FOOTING ' TO SD-MEMBER-TYPE.
118100     MOVE WS-WORK-X-FT TO SD-X-FT.
118200     MOVE 0 TO SD-X-END-FT.
118300*    Y IS THE CURRENT BEAM LINE THIS FOOTING SITS UNDER, PASSED
118400*    IN FROM 2700-WRITE-STRUCTURE'S OUTER PERFORM.
118500     MOVE WS-CURRENT-BEAM-Y-FT TO SD-Y-FT.
118600     MOVE 0 TO SD-Y-END-FT.
118700     MOVE 0 TO SD-Z-FT.
118800*    NOMINAL SIZE IS MEANINGLESS FOR A ROUND FOOTING - LEFT BLANK
118900*    RATHER THAN BORROWING A LUMBER NOMINAL.
119000     MOVE SPACES TO SD-SIZE-NOMINAL.
119100     MOVE WS-FOOTING-DIA-IN TO SD-DIAMETER-IN.
119200     MOVE WS-FOOTING-DEPTH-IN TO SD-DEPTH-IN.
119300     MOVE 0 TO SD-PLY.
119400     WRITE STRU-REC.
119500*    COUNTED HERE, NOT IN 2410, SO WS-FOOTING-CTR MATCHES THE
119600*    ACTUAL NUMBER OF STRU-REC FOOTING RECORDS WRITTEN.
119700     ADD 1 TO WS-FOOTING-CTR.
119800
119900*    POST RECORD - SAME X/Y AS THE FOOTING JUST WRITTEN, RISING
120000*    FROM GRADE (Z=0, IMPLICIT) UP TO WS-POST-HEIGHT-FT.  MOST
120100*    FIELDS CARRY OVER FROM THE FOOTING MOVE ABOVE UNCHANGED.
120200     MOVE 'POST    ' TO SD-MEMBER-TYPE.
120300     MOVE WS-POST-HEIGHT-FT TO SD-Z-FT.
120400     MOVE WS-POST-SIZE TO SD-SIZE-NOMINAL.
120500     MOVE 0 TO SD-DIAMETER-IN.
120600     MOVE 0 TO SD-DEPTH-IN.
120700     WRITE STRU-REC.
120800
120900*    ONE BEAM, FULL WIDTH, AT THE CURRENT BEAM LINE.  X-FT AND
121000*    X-END-FT RUN THE FULL WIDTH SO THE DRAWING PROGRAM DRAWS ONE
121100*    CONTINUOUS BEAM REGARDLESS OF HOW MANY POSTS SUPPORT IT
121200*    (WR#0880).
121300 2720-EMIT-BEAM.
121400     MOVE SI-CUSTOMER-NAME TO SD-CUSTOMER-NAME.
121500*    MEMBER-TYPE LITERAL, LEFT-JUSTIFIED AND BLANK-PADDED TO FILL
121600*    SD-MEMBER-TYPE'S 8 BYTES, SAME AS EVERY OTHER EMIT PARAGRAPH.
121700     MOVE 'BEAM    ' TO SD-MEMBER-TYPE.
121800*    RUNS THE FULL WIDTH, LEFT EDGE TO RIGHT EDGE.
121900     COMPUTE SD-X-FT ROUNDED = SI-WIDTH-FT / 2 * -1.
122000     COMPUTE SD-X-END-FT ROUNDED = SI-WIDTH-FT / 2.
122100*    Y IS A POINT, NOT A SPAN - THE BEAM RUNS ALONG X AT A FIXED
122200*    Y POSITION (WS-CURRENT-BEAM-Y-FT FROM 2100), SO Y-END STAYS 0.
122300     MOVE WS-CURRENT-BEAM-Y-FT TO SD-Y-FT.
122400     MOVE 0 TO SD-Y-END-FT.
122500     MOVE WS-BEAM-BOT-Z-FT TO SD-Z-FT.
122600     MOVE WS-BEAM-SIZE TO SD-SIZE-NOMINAL.
122700*    DIAMETER/DEPTH-IN ARE FOOTING-ONLY FIELDS, ZERO ON EVERY
122800*    OTHER MEMBER TYPE.
122900     MOVE 0 TO SD-DIAMETER-IN.
123000     MOVE 0 TO SD-DEPTH-IN.
123100*    PLY IS THE ONE FIELD THAT MAKES A BEAM RECORD DIFFERENT FROM
123200*    A JOIST RECORD - DOUBLED OR TRIPLED LUMBER, FROM 2410.
123300     MOVE WS-BEAM-PLY TO SD-PLY.
123400     WRITE STRU-REC.
123500
123600*    JOIST LAYOUT - 16 IN. O.C. SPACING, CENTERED ON THE WIDTH.
123700 2725-SETUP-JOISTS.
123800*    16/12 = 1.33 FT SPACING, NOT A HARDER-CODED DECIMAL, SO THE
123900*    SPACING STAYS TIED TO THE 16-IN. O.C. FRAMING STANDARD IF A
124000*    LATER RELEASE EVER OFFERS 12 IN. O.C. (WR#0880).
124100     COMPUTE WS-SPACING-FT ROUNDED = 16 / 12.
124200     DIVIDE SI-WIDTH-FT BY WS-SPACING-FT GIVING WS-INT-QUOTIENT.
124300     ADD 1 TO WS-INT-QUOTIENT GIVING WS-NUM-JOISTS.
124400*    ONE MORE JOIST THAN SPACES, SAME AS A FENCE-POST COUNT.
124500     COMPUTE WS-TOTAL-SPAN-FT ROUNDED =
124600         (WS-NUM-JOISTS - 1) * WS-SPACING-FT.
124700*    FIRST JOIST SITS AT MINUS HALF THE TOTAL SPAN, SO THE LAYOUT
124800*    COMES OUT CENTERED ON THE DECK WIDTH RATHER THAN FLUSH LEFT.
124900     COMPUTE WS-START-X-FT ROUNDED = WS-TOTAL-SPAN-FT / 2 * -1.
125000
125100*    ONE JOIST PER PASS OF THE VARYING LOOP AT 2700-WRITE-
125200*    STRUCTURE - RUNS FULL DEPTH, LEDGER SIDE TO OUTER RIM.
125300 2730-EMIT-ONE-JOIST.
125400*    X POSITION FOR THIS PASS OF THE VARYING LOOP - WS-JOIST-IDX
125500*    RUNS 0 THRU WS-NUM-JOISTS - 1 (SET AT 2700-WRITE-STRUCTURE).
125600     COMPUTE WS-WORK-X-FT ROUNDED =
125700         WS-START-X-FT + (WS-JOIST-IDX * WS-SPACING-FT).
125800     MOVE SI-CUSTOMER-NAME TO SD-CUSTOMER-NAME.
125900     MOVE 'JOIST   ' TO SD-MEMBER-TYPE.
126000*    A JOIST IS A POINT IN X (NO X-END) BUT A LINE IN Y - RUNS
126100*    THE FULL DEPTH, LEDGER EDGE (Y=0) TO OUTER RIM (Y=DEPTH).
126200     MOVE WS-WORK-X-FT TO SD-X-FT.
126300     MOVE 0 TO SD-X-END-FT.
126400     MOVE 0 TO SD-Y-FT.
126500     MOVE SI-DEPTH-FT TO SD-Y-END-FT.
126600     MOVE WS-JOIST-BOT-Z-FT TO SD-Z-FT.
126700     MOVE WS-JOIST-SIZE TO SD-SIZE-NOMINAL.
126800     MOVE 0 TO SD-DIAMETER-IN.
126900     MOVE 0 TO SD-DEPTH-IN.
127000*    JOISTS ARE NEVER SISTERED IN THIS SHOP'S PRESCRIPTIVE TABLES,
127100*    SO PLY STAYS ZERO (CONTRAST SD-PLY ON A BEAM RECORD).
127200     MOVE 0 TO SD-PLY.
127300     WRITE STRU-REC.
127400
127500*    LEDGER BOARD, BOLTED TO THE HOUSE - LEDGER-ATTACHED JOBS
127600*    ONLY (WR#0880).
127700 2740-EMIT-LEDGER.
127800     MOVE SI-CUSTOMER-NAME TO SD-CUSTOMER-NAME.
127900     MOVE 'LEDGER  ' TO SD-MEMBER-TYPE.
128000*    FULL WIDTH, SAME AS THE OUTER RIM BELOW, BUT AT Y=0 - THE
128100*    HOUSE-SIDE EDGE OF THE DECK.
128200     COMPUTE SD-X-FT ROUNDED = SI-WIDTH-FT / 2 * -1.
128300     COMPUTE SD-X-END-FT ROUNDED = SI-WIDTH-FT / 2.
128400     MOVE 0 TO SD-Y-FT.
128500     MOVE 0 TO SD-Y-END-FT.
128600*    SAME ELEVATION AND NOMINAL AS THE JOISTS IT SUPPORTS - THE
128700*    LEDGER IS SIZED TO MATCH THE JOIST STOCK, NOT LOOKED UP
128800*    SEPARATELY.
128900     MOVE WS-JOIST-BOT-Z-FT TO SD-Z-FT.
129000     MOVE WS-JOIST-SIZE TO SD-SIZE-NOMINAL.
129100     MOVE 0 TO SD-DIAMETER-IN.
129200     MOVE 0 TO SD-DEPTH-IN.
129300     MOVE 0 TO SD-PLY.
129400     WRITE STRU-REC.
129500
129600*    PERIMETER RIM JOISTS - LEFT, RIGHT AND OUTER (WR#0880).
129700 2750-EMIT-RIMS.
129800*    LEFT RIM - RUNS FULL DEPTH AT X = -WIDTH/2, SAME SIZE AS
129900*    THE FIELD JOISTS.  THE FIXED FIELDS (TYPE, Z, SIZE, PLY)
130000*    CARRY FORWARD UNCHANGED FOR THE RIGHT AND OUTER RIMS BELOW.
130100     MOVE SI-CUSTOMER-NAME TO SD-CUSTOMER-NAME.
130200     MOVE 'RIM     ' TO SD-MEMBER-TYPE.
130300     COMPUTE SD-X-FT ROUNDED = SI-WIDTH-FT / 2 * -1.
130400     MOVE 0 TO SD-X-END-FT.
130500*    A RIM RUNS THE FULL DEPTH, LEDGER EDGE TO OUTER EDGE, SAME
130600*    Y-SPAN AS A FIELD JOIST (SEE 2730).
130700     MOVE 0 TO SD-Y-FT.
130800     MOVE SI-DEPTH-FT TO SD-Y-END-FT.
130900*    RIM SITS AT THE SAME ELEVATION AS THE FIELD JOISTS IT CAPS.
131000     MOVE WS-JOIST-BOT-Z-FT TO SD-Z-FT.
131100     MOVE WS-JOIST-SIZE TO SD-SIZE-NOMINAL.
131200     MOVE 0 TO SD-DIAMETER-IN.
131300     MOVE 0 TO SD-DEPTH-IN.
131400*    RIMS ARE NEVER SISTERED, SAME AS FIELD JOISTS.
131500     MOVE 0 TO SD-PLY.
131600     WRITE STRU-REC.
131700
131800*    RIGHT RIM - MIRROR OF THE LEFT RIM AT X = +WIDTH/2, EVERY
131900*    OTHER FIELD UNCHANGED FROM THE RECORD JUST WRITTEN.
132000     COMPUTE SD-X-FT ROUNDED = SI-WIDTH-FT / 2.
132100     WRITE STRU-REC.
132200
132300*    OUTER RIM - RUNS THE FULL WIDTH AT THE OUTER (NON-LEDGER)
132400*    EDGE, Y = DEPTH, PERPENDICULAR TO THE LEFT/RIGHT RIMS ABOVE.
132500     COMPUTE SD-X-FT ROUNDED = SI-WIDTH-FT / 2 * -1.
132600     COMPUTE SD-X-END-FT ROUNDED = SI-WIDTH-FT / 2.
132700     MOVE SI-DEPTH-FT TO SD-Y-FT.
132800     MOVE 0 TO SD-Y-END-FT.
132900     WRITE STRU-REC.
133000
133100*----------------------------------------------------------------
133200*    JOB PRICING - QUOTE-LINE ITEMS 1 THROUGH 11.
133300*    MATERIAL QUANTITIES CARRY A 10 PCT WASTE FACTOR (WR#0880);
133400*    LABOR AND PERMIT FEES DO NOT.  PRICES COME FROM THE ANNUAL
133500*    MILL PRICE SHEET VIA THE 9460-9480 LOOKUP PARAGRAPHS BELOW,
133600*    NOT FROM A RATE TABLE CARRIED ON THE SITE-REC ITSELF - ONLY
133700*    THE LUMBER/DECKING/RAILING CODES TRAVEL ON THE INPUT RECORD.
133800*    LINES 8 AND 9 (RAILING, STAIRS) ARE THE ONLY TWO THAT CAN BE
133900*    SKIPPED ENTIRELY - EVERY OTHER LINE PRICES SOMETHING ON
134000*    EVERY COMPLIANT JOB.
134100*----------------------------------------------------------------
134200*    THE 11 PRICING LINES RUN AS ONE FIXED CHAIN FOR EVERY
134300*    COMPLIANT PROJECT, FOOTINGS THROUGH PERMITS, IN THIS ORDER
134400*    EVERY TIME - PERFORMED AS A SINGLE RANGE RATHER THAN 11
134500*    SEPARATE PERFORM STATEMENTS (WR#0880).
134600 2800-PRICE-PROJECT.
134700     PERFORM 2810-PRICE-FOOTINGS THRU 2910-PRICE-PERMITS.
134800
134900*    BUILD ONE QUOTE-LINE RECORD FROM THE WS-LINE- WORK FIELDS,
135000*    WRITE IT, PRINT ITS DETAIL ROW AND ROLL THE JOB SUBTOTALS
135100*    (WR#0880).
135200 2805-WRITE-QLINE.
135300*    SEVEN WS-LINE- FIELDS, SET FRESH BY EACH OF THE 2810-2910
135400*    CALLERS JUST AHEAD OF ITS OWN PERFORM 2805-WRITE-QLINE.
135500     MOVE SI-CUSTOMER-NAME TO QL-CUSTOMER-NAME.
135600     MOVE WS-LINE-CATEGORY TO QL-CATEGORY.
135700     MOVE WS-LINE-DESC     TO QL-DESCRIPTION.
135800     MOVE WS-LINE-QTY      TO QL-QUANTITY.
135900     MOVE WS-LINE-UNIT     TO QL-UNIT.
136000     MOVE WS-LINE-MATL     TO QL-MATERIAL-COST.
136100     MOVE WS-LINE-LABOR    TO QL-LABOR-COST.
136200     WRITE QLIN-REC.
136300*    JOB-LEVEL ROLL-UP, READ BACK AT 2950-WRITE-SUMMARY ONCE ALL
136400*    11 LINES HAVE RUN.
136500     ADD WS-LINE-MATL  TO WS-MATERIALS-SUBTOTAL.
136600     ADD WS-LINE-LABOR TO WS-LABOR-SUBTOTAL.
136700     PERFORM 2970-PRINT-DETAIL-LINE.
136800
136900*    LINE 1 - FOOTINGS: 4 BAGS OF CONCRETE AND ONE POST BASE
137000*    PER FOOTING, PLUS A FLAT DIG/POUR LABOR RATE (WR#0880).
137100 2810-PRICE-FOOTINGS.
137200*    4 BAGS OF CONCRETE AT $6.50 EACH, PLUS ONE $18.00 POST BASE,
137300*    PER FOOTING - THE FOOTING DIAMETER ITSELF DOES NOT ENTER
137400*    THE MATERIAL CALC, ONLY THE COUNT.
137500     COMPUTE WS-MATL-CALC =
137600         WS-FOOTING-CTR * 4 * 6.50 + WS-FOOTING-CTR * 18.00.
137700*    10 PCT WASTE FACTOR APPLIED HERE, AS ON EVERY MATERIAL LINE
137800*    EXCEPT PERMITS (SEE THE 2800 BANNER AND 2910 BELOW).
137900     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
138000*    FLAT $175 DIG-AND-POUR LABOR RATE PER FOOTING.
138100     COMPUTE WS-LINE-LABOR ROUNDED = WS-FOOTING-CTR * 175.00.
138200*    CATEGORY/DESCRIPTION/QTY/UNIT - THE FOUR QL- TEXT/COUNT
138300*    FIELDS EVERY PRICING PARAGRAPH SETS BEFORE ITS OWN 2805 CALL.
138400     MOVE 'Footings'      TO WS-LINE-CATEGORY.
138500     MOVE 'Concrete footings with post bases' TO WS-LINE-DESC.
138600     MOVE WS-FOOTING-CTR  TO WS-LINE-QTY.
138700     MOVE 'each'          TO WS-LINE-UNIT.
138800     PERFORM 2805-WRITE-QLINE.
138900
139000*    LINE 2 - POSTS: LUMBER BY THE LINEAL FOOT PLUS ONE POST
139100*    CAP PER POST (WR#0880).  POST LABOR IS CARRIED UNDER THE
139200*    FRAMING LABOR LINE, NOT HERE.
139300 2820-PRICE-POSTS.
139400*    ONE POST PER FOOTING, EACH RUNNING WS-POST-HEIGHT-FT LONG.
139500     COMPUTE WS-LF-CALC = WS-FOOTING-CTR * WS-POST-HEIGHT-FT.
139600     MOVE WS-POST-SIZE TO WS-LOOKUP-NOMINAL.
139700     PERFORM 9460-LOOKUP-LUMBER-PRICE.
139800*    LINEAL-FOOT LUMBER COST PLUS ONE $12.00 POST CAP PER POST.
139900     COMPUTE WS-MATL-CALC =
140000         WS-LF-CALC * WS-LUMBER-PRICE-PER-LF
140100         + WS-FOOTING-CTR * 12.00.
140200     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
140300*    NO LABOR CHARGE ON THIS LINE - POST LABOR RIDES ALONG WITH
140400*    THE FRAMING LABOR LINE (LINE 6, 2860).
140500     MOVE 0 TO WS-LINE-LABOR.
140600     MOVE 'Posts'         TO WS-LINE-CATEGORY.
140700     MOVE 'Structural posts with post caps' TO WS-LINE-DESC.
140800     MOVE WS-FOOTING-CTR  TO WS-LINE-QTY.
140900     MOVE 'each'          TO WS-LINE-UNIT.
141000     PERFORM 2805-WRITE-QLINE.
141100
141200*    LINE 3 - BEAMS: DOUBLED (OR TRIPLED) LUMBER, FULL WIDTH,
141300*    FOR EVERY BEAM LINE (WR#2018).
141400 2830-PRICE-BEAMS.
141500*    EACH BEAM LINE IS WS-BEAM-PLY PLIES FULL DECK WIDTH, AND
141600*    THERE ARE WS-NUM-BEAMS BEAM LINES (ONE OR TWO, SEE 2100).
141700     COMPUTE WS-LF-CALC =
141800         SI-WIDTH-FT * WS-BEAM-PLY * WS-NUM-BEAMS.
141900     MOVE WS-BEAM-SIZE TO WS-LOOKUP-NOMINAL.
142000     PERFORM 9460-LOOKUP-LUMBER-PRICE.
142100*    NO HARDWARE ADD-ON HERE, UNLIKE JOISTS (LINE 4) - BEAM-TO-
142200*    POST CONNECTIONS ARE COVERED UNDER THE FRAMING LABOR LINE.
142300     COMPUTE WS-MATL-CALC = WS-LF-CALC * WS-LUMBER-PRICE-PER-LF.
142400     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
142500*    NO LABOR DOLLARS ON THIS LINE - BEAM-SETTING LABOR RIDES
142600*    WITH THE FRAMING LABOR LINE (LINE 6) LIKE EVERY OTHER FRAMING
142700*    MEMBER.
142800     MOVE 0 TO WS-LINE-LABOR.
142900     MOVE 'Beams'         TO WS-LINE-CATEGORY.
143000     MOVE 'Built-up beam lumber' TO WS-LINE-DESC.
143100     MOVE WS-LF-CALC      TO WS-LINE-QTY.
143200     MOVE 'LF'            TO WS-LINE-UNIT.
143300     PERFORM 2805-WRITE-QLINE.
143400
143500*    LINE 4 - JOISTS: FULL-DEPTH LUMBER FOR EVERY JOIST PLUS TWO
143600*    HANGERS PER JOIST (WR#0880).
143700 2840-PRICE-JOISTS.
143800*    EVERY JOIST RUNS THE FULL DEPTH OF THE DECK (SEE 2730).
143900     COMPUTE WS-LF-CALC = WS-NUM-JOISTS * SI-DEPTH-FT.
144000     MOVE WS-JOIST-SIZE TO WS-LOOKUP-NOMINAL.
144100     PERFORM 9460-LOOKUP-LUMBER-PRICE.
144200*    TWO $3.50 JOIST HANGERS PER JOIST, ONE EACH END.
144300     COMPUTE WS-MATL-CALC =
144400         WS-LF-CALC * WS-LUMBER-PRICE-PER-LF
144500         + WS-NUM-JOISTS * 2 * 3.50.
144600     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
144700*    SAME NO-LABOR-ON-THE-MATERIAL-LINE RULE AS BEAMS ABOVE.
144800     MOVE 0 TO WS-LINE-LABOR.
144900     MOVE 'Joists'        TO WS-LINE-CATEGORY.
145000     MOVE 'Floor joists with hangers' TO WS-LINE-DESC.
145100     MOVE WS-LF-CALC      TO WS-LINE-QTY.
145200     MOVE 'LF'            TO WS-LINE-UNIT.
145300     PERFORM 2805-WRITE-QLINE.
145400
145500*    LINE 5 - LEDGER AND RIM JOISTS: LEDGER LF (IF ANY) PLUS THE
145600*    PERIMETER RIM, WITH ONE BOLT SET EVERY 16 IN. OF LEDGER
145700*    (WR#0880).
145800 2850-PRICE-LEDGER-RIM.
145900*    FREESTANDING JOBS HAVE NO LEDGER TO PRICE (WS-LEDGER-PRESENT-
146000*    SW WAS SET TO 'N' AT 2050 WHEN SI-LEDGER-ATTACH = 'F').
146100     IF LEDGER-IS-PRESENT
146200         MOVE SI-WIDTH-FT TO WS-LEDGER-LF
146300     ELSE
146400         MOVE 0 TO WS-LEDGER-LF.
146500*    TWO SIDE RIMS PLUS ONE OUTER RIM, SAME GEOMETRY AS 2750.
146600     COMPUTE WS-RIM-LF = 2 * SI-DEPTH-FT + SI-WIDTH-FT.
146700     COMPUTE WS-LF-CALC = WS-LEDGER-LF + WS-RIM-LF.
146800     MOVE WS-JOIST-SIZE TO WS-LOOKUP-NOMINAL.
146900     PERFORM 9460-LOOKUP-LUMBER-PRICE.
147000*    ONE $1.20 LEDGER BOLT PER 16 IN. OF LEDGER LENGTH, ON TOP OF
147100*    THE LINEAL-FOOT LUMBER COST - ZERO WHEN WS-LEDGER-LF IS ZERO.
147200     COMPUTE WS-MATL-CALC =
147300         WS-LF-CALC * WS-LUMBER-PRICE-PER-LF
147400         + (WS-LEDGER-LF / 16) * 12 * 1.20.
147500     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
147600*    SAME NO-LABOR-ON-THE-MATERIAL-LINE RULE AS THE OTHER FRAMING
147700*    LINES ABOVE.
147800     MOVE 0 TO WS-LINE-LABOR.
147900     MOVE 'Ledger & Rim'  TO WS-LINE-CATEGORY.
148000     MOVE 'Ledger board and rim joists' TO WS-LINE-DESC.
148100     MOVE WS-LF-CALC      TO WS-LINE-QTY.
148200     MOVE 'LF'            TO WS-LINE-UNIT.
148300     PERFORM 2805-WRITE-QLINE.
148400
148500*    LINE 6 - FRAMING LABOR: FLAT RATE PER SQUARE FOOT OF DECK,
148600*    NO MATERIAL COST (WR#0880).
148700 2860-PRICE-FRAMING-LABOR.
148800*    PURE LABOR LINE - NO LUMBER LOOKUP, NO WASTE FACTOR (WASTE
148900*    ONLY APPLIES TO MATERIAL LINES 1-5).
149000     MOVE 0 TO WS-LINE-MATL.
149100*    FLAT $14.00/SF COVERS FOOTINGS, POSTS, BEAMS, JOISTS, LEDGER
149200*    AND RIM - ALL THE STRUCTURAL CARPENTRY LINES 1-5 TOGETHER.
149300     COMPUTE WS-LINE-LABOR ROUNDED = WS-DECK-SQFT * 14.00.
149400     MOVE 'Framing Labor'  TO WS-LINE-CATEGORY.
149500     MOVE 'Labor to frame deck structure' TO WS-LINE-DESC.
149600     MOVE WS-DECK-SQFT     TO WS-LINE-QTY.
149700     MOVE 'SF'             TO WS-LINE-UNIT.
149800     PERFORM 2805-WRITE-QLINE.
149900
150000*    LINE 7 - DECKING: BOARD COVERAGE AT 5.5 IN. FACE WIDTH PLUS
150100*    ONE BOX OF SCREWS PER 4 SQ FT (WR#2944/WR#3102).  COMPOSITE
150200*    DECKING CARRIES A HIGHER LABOR RATE (WR#4015).
150300 2870-PRICE-DECKING.
150400*    LINEAL FEET OF BOARD NEEDED TO COVER THE DECK AT A 5.5 IN.
150500*    (4.5 IN. FACE PLUS GAP) EFFECTIVE COVERAGE WIDTH PER BOARD.
150600     COMPUTE WS-LF-CALC ROUNDED = WS-DECK-SQFT / (5.5 / 12).
150700     MOVE SI-DECKING-TYPE TO WS-LOOKUP-DECKING.
150800     PERFORM 9470-LOOKUP-DECKING-PRICE.
150900*    ONE $8.50 BOX OF DECK SCREWS COVERS 4 SQ FT.
151000     COMPUTE WS-MATL-CALC =
151100         WS-LF-CALC * WS-DECKING-PRICE-PER-LF
151200         + (WS-DECK-SQFT / 4) * 8.50.
151300     COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10.
151400*    COMPOSITE BOARDS TAKE LONGER TO LAY (HIDDEN FASTENER
151500*    SYSTEM) SO THE LABOR RATE RUNS $2/SF HIGHER (WR#4015).
151600     IF DECKING-IS-COMPOSITE
151700         COMPUTE WS-LINE-LABOR ROUNDED = WS-DECK-SQFT * 9.00
151800     ELSE
151900         COMPUTE WS-LINE-LABOR ROUNDED = WS-DECK-SQFT * 7.00.
152000*    CATEGORY/DESCRIPTION TEXT IS THE SAME REGARDLESS OF DECKING
152100*    TYPE - THE MATERIAL/LABOR DOLLARS ALREADY CARRY THE DISTINCTION.
152200     MOVE 'Decking'       TO WS-LINE-CATEGORY.
152300     MOVE 'Decking boards and fasteners' TO WS-LINE-DESC.
152400     MOVE WS-DECK-SQFT    TO WS-LINE-QTY.
152500     MOVE 'SF'            TO WS-LINE-UNIT.
152600     PERFORM 2805-WRITE-QLINE.
152700
152800*    LINE 8 - RAILING: OMITTED WHEN THE SITE SURVEY CARRIES NO
152900*    RAILING TYPE OR NO RAILING FOOTAGE (WR#2710/WR#0880).
153000 2880-PRICE-RAILING.
153100*    NO QLIN-REC AT ALL FOR THIS LINE WHEN THE JOB HAS NO RAILING
153200*    - UNLIKE LINES 1-7 AND 10-11, WHICH ALWAYS PRICE SOMETHING.
153300     IF SI-RAILING-TYPE NOT = 'NO' AND SI-RAILING-LF > 0
153400         MOVE SI-RAILING-TYPE TO WS-LOOKUP-RAILING
153500         PERFORM 9480-LOOKUP-RAILING-PRICE
153600         COMPUTE WS-MATL-CALC =
153700             SI-RAILING-LF * WS-RAILING-PRICE-PER-LF
153800         COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10
153900*    FLAT $35/LF INSTALL LABOR, SAME RATE FOR ALL FOUR RAILING
154000*    TYPES (WR#1140/WR#2710).
154100         COMPUTE WS-LINE-LABOR ROUNDED = SI-RAILING-LF * 35.00
154200         MOVE 'Railing'     TO WS-LINE-CATEGORY
154300         MOVE 'Deck railing system' TO WS-LINE-DESC
154400         MOVE SI-RAILING-LF TO WS-LINE-QTY
154500         MOVE 'LF'          TO WS-LINE-UNIT
154600         PERFORM 2805-WRITE-QLINE.
154700
154800*    LINE 9 - STAIRS: OMITTED WHEN THE SITE SURVEY CARRIES NO
154900*    STAIRS.  THREE STRINGERS PER STAIR RUN, COMPOSITE TREADS
155000*    (WR#3820).
155100 2890-PRICE-STAIRS.
155200*    SAME OMIT-WHEN-ZERO RULE AS RAILING (SEE 2880) - A DECK
155300*    AT GRADE HEIGHT HAS NO STAIR RUN AND NO LINE 9 AT ALL.
155400     IF SI-STAIR-COUNT > 0
155500*    THREE STRINGERS PER RUN AT $35/LF, 1.5 LF OF STRINGER PER
155600*    TREAD, PLUS $28.00 PER COMPOSITE TREAD (WR#3820).
155700         COMPUTE WS-MATL-CALC =
155800             3 * 35.00 * 1.5 + SI-STAIR-COUNT * 28.00
155900         COMPUTE WS-LINE-MATL ROUNDED = WS-MATL-CALC * 1.10
156000*    FLAT $225 LABOR PER STAIR RUN, NOT PER TREAD.
156100         COMPUTE WS-LINE-LABOR ROUNDED = SI-STAIR-COUNT * 225.00
156200         MOVE 'Stairs'      TO WS-LINE-CATEGORY
156300         MOVE 'Stair stringers and treads' TO WS-LINE-DESC
156400         MOVE SI-STAIR-COUNT TO WS-LINE-QTY
156500         MOVE 'treads'      TO WS-LINE-UNIT
156600         PERFORM 2805-WRITE-QLINE.
156700
156800*    LINE 10 - CLEANUP: FLAT RATE PER SQUARE FOOT, LABOR ONLY
156900*    (WR#0880).
157000 2900-PRICE-CLEANUP.
157100*    LABOR ONLY, LIKE FRAMING LABOR ABOVE - NO LUMBER OR HARDWARE
157200*    CONSUMED BY JOBSITE CLEANUP.
157300     MOVE 0 TO WS-LINE-MATL.
157400     COMPUTE WS-LINE-LABOR ROUNDED = WS-DECK-SQFT * 0.50.
157500     MOVE 'Cleanup'        TO WS-LINE-CATEGORY.
157600     MOVE 'Jobsite cleanup and haul-off' TO WS-LINE-DESC.
157700     MOVE WS-DECK-SQFT     TO WS-LINE-QTY.
157800     MOVE 'SF'             TO WS-LINE-UNIT.
157900     PERFORM 2805-WRITE-QLINE.
158000
158100*    LINE 11 - PERMITS: BASE FEE PLUS VALUATION-BASED FEE ON THE
158200*    PROJECT VALUE PRICED SO FAR, PLUS PLAN REVIEW AT 65 PCT OF
158300*    THE PERMIT FEE (WR#3255).  NO WASTE FACTOR APPLIES TO
158400*    PERMIT FEES.  LABOR HERE IS THE SHOP'S FLAT FILING-TRIP
158500*    CHARGE.
158600 2910-PRICE-PERMITS.
158700*    VALUATION IS EVERYTHING PRICED BY LINES 1-10 SO FAR - LINE 11
158800*    ITSELF IS NOT PART OF ITS OWN VALUATION BASE.
158900     COMPUTE WS-PROJECT-VALUE =
159000         WS-MATERIALS-SUBTOTAL + WS-LABOR-SUBTOTAL.
159100*    $197 BASE FEE PLUS $14.50 PER $1000 OF PROJECT VALUE
159200*    (WR#3255 PERMIT FEE SCHEDULE).
159300     COMPUTE WS-PERMIT-FEE-CALC =
159400         197.00 + (WS-PROJECT-VALUE / 1000) * 14.50.
159500*    PLAN REVIEW IS A FLAT 65 PCT OF THE PERMIT FEE ITSELF.
159600     COMPUTE WS-PLAN-REVIEW-CALC = WS-PERMIT-FEE-CALC * 0.65.
159700*    NO WASTE FACTOR HERE (CONTRAST EVERY OTHER LINE'S * 1.10) -
159800*    PERMIT FEES ARE NOT A MATERIAL QUANTITY.
159900     COMPUTE WS-LINE-MATL ROUNDED =
160000         WS-PERMIT-FEE-CALC + WS-PLAN-REVIEW-CALC.
160100*    FLAT $250 FILING-TRIP CHARGE, THE SHOP'S OWN LABOR, NOT PART
160200*    OF THE CITY FEE SCHEDULE.
160300     MOVE 250.00           TO WS-LINE-LABOR.
160400     MOVE 'Permits'        TO WS-LINE-CATEGORY.
160500     MOVE 'Building permit and plan review fees' TO WS-LINE-DESC.
160600     MOVE 1                TO WS-LINE-QTY.
160700     MOVE 'LS'             TO WS-LINE-UNIT.
160800     PERFORM 2805-WRITE-QLINE.
160900     COMPUTE WS-PERMIT-FEES-TOTAL ROUNDED =
161000         WS-PERMIT-FEE-CALC + WS-PLAN-REVIEW-CALC + 250.00.
161100
161200*    QUOTE-SUMMARY - MARGIN IS ONE-THIRD OF THE MATERIAL/LABOR
161300*    SUBTOTAL, ADDED ON TOP (WR#3410 CHANGED THIS FROM A FLAT
161400*    MARKUP TO A MARGIN-ON-SELLING-PRICE FORMULA).
161500 2950-WRITE-SUMMARY.
161600*    MATERIALS AND LABOR WERE ACCUMULATED LINE BY LINE AS EACH
161700*    2810-2910 PRICING PARAGRAPH RAN - SUBTOTAL IS THEIR SUM.
161800     COMPUTE WS-SUBTOTAL =
161900         WS-MATERIALS-SUBTOTAL + WS-LABOR-SUBTOTAL.
162000*    MARGIN IS 25 PCT OF THE SELLING PRICE, NOT A FLAT MARKUP ON
162100*    COST (WR#3410 CHANGED THIS FROM THE ORIGINAL FLAT MARKUP).
162200     COMPUTE WS-MARGIN-AMOUNT ROUNDED = WS-SUBTOTAL / 3.
162300     COMPUTE WS-TOTAL = WS-SUBTOTAL + WS-MARGIN-AMOUNT.
162400*    PERMIT FEES ARE NOT ADDED HERE - THEY ARE ALREADY FOLDED
162500*    INTO WS-SUBTOTAL VIA 2910-PRICE-PERMITS' OWN LINE.
162600     COMPUTE WS-PRICE-PER-SQFT ROUNDED = WS-TOTAL / WS-DECK-SQFT.
162700
162800*    QUOTE-SUMMARY RECORD - ONE MOVE PER QS- FIELD, SAME FIELD
162900*    ORDER THE 2980 SUMMARY BLOCK PRINTS IN, 'Y' FLAG AND A BLANK
163000*    ERROR MESSAGE SINCE THIS IS THE COMPLIANT PATH ONLY.
163100*    NAME CARRIES STRAIGHT FROM THE SURVEY RECORD.
163200     MOVE SI-CUSTOMER-NAME      TO QS-CUSTOMER-NAME.
163300*    'Y' ON THIS PATH ONLY - 2999 MOVES 'N' ON THE OTHER.
163400     MOVE 'Y'                   TO QS-COMPLIANT-FLAG.
163500*    BLANK - NO ERROR ON A COMPLIANT PROJECT.
163600     MOVE SPACES                TO QS-ERROR-MSG.
163700     MOVE WS-JOIST-SIZE         TO QS-JOIST-SIZE.
163800*    SPACING IS ALWAYS 16 IN. O.C. (SEE 2725) - NOT A WS- FIELD
163900*    SINCE NO OTHER SPACING IS EVER CALCULATED.
164000     MOVE 16                    TO QS-JOIST-SPACING-IN.
164100*    BEAM NOMINAL AND PLY COUNT, AS SELECTED AT 2420-TRY-BEAM-SIZES.
164200     MOVE WS-BEAM-SIZE          TO QS-BEAM-SIZE.
164300     MOVE WS-BEAM-PLY           TO QS-BEAM-PLY.
164400*    POST NOMINAL, AS SELECTED AT 2500-SELECT-POST.
164500     MOVE WS-POST-SIZE          TO QS-POST-SIZE.
164600*    FOOTING DIAMETER, ROUNDED TO A STOCK SONOTUBE SIZE AT 2600.
164700     MOVE WS-FOOTING-DIA-IN     TO QS-FOOTING-DIA-IN.
164800*    RAW SQUARE FOOTAGE, NOT THE PRICE-PER-SQFT DERIVED FROM IT.
164900     MOVE WS-DECK-SQFT          TO QS-DECK-SQFT.
165000*    THE SIX MONEY FIELDS BELOW MIRROR THE SEVEN-ROW SUMMARY
165100*    BLOCK 2980 PRINTS (MINUS THE PERMIT-FEES MEMO ROW, WHICH
165200*    STILL GETS ITS OWN QS- FIELD TWO LINES DOWN).
165300     MOVE WS-MATERIALS-SUBTOTAL TO QS-MATERIALS-SUBTOTAL.
165400     MOVE WS-LABOR-SUBTOTAL     TO QS-LABOR-SUBTOTAL.
165500*    PERMIT FEES TOTALED SEPARATELY AT 2910-PRICE-PERMITS - A
165600*    MEMO FIELD, ALREADY FOLDED INTO WS-MATERIALS-SUBTOTAL TOO.
165700     MOVE WS-PERMIT-FEES-TOTAL  TO QS-PERMIT-FEES.
165800     MOVE WS-SUBTOTAL           TO QS-SUBTOTAL.
165900     MOVE WS-MARGIN-AMOUNT      TO QS-MARGIN-AMOUNT.
166000     MOVE WS-TOTAL              TO QS-TOTAL.
166100     MOVE WS-PRICE-PER-SQFT     TO QS-PRICE-PER-SQFT.
166200     WRITE QSUM-REC.
166300
166400*    RUN-CONTROL GRAND TOTALS, PRINTED ONLY AT 3100-PRINT-RUN-
166500*    TOTALS ONCE THE WHOLE SITE FILE HAS BEEN READ.
166600     ADD WS-TOTAL TO WS-GT-QUOTED.
166700     ADD WS-DECK-SQFT TO WS-GT-SQFT.
166800
166900*----------------------------------------------------------------
167000*    CUSTOMER QUOTE PRINTING.
167100*    ONE THREE-LINE JOB HEADER, ONE DETAIL ROW PER QUOTE-LINE,
167200*    AND ONE SEVEN-ROW SUMMARY BLOCK PER COMPLIANT JOB (WR#0880,
167300*    WR#3588 RUN TOTALS).  2999-NOT-COMPLIANT PRINTS ITS OWN
167400*    SHORTER BLOCK IN PLACE OF ALL THREE FOR A FAILED DESIGN.
167500*----------------------------------------------------------------
167600*    JOB HEADER BLOCK AND COLUMN HEADINGS FOR A COMPLIANT JOB.
167700 2960-PRINT-JOB-HEADER.
167800*    LINE 1 - CUSTOMER NAME AND SITE ADDRESS, FROM THE SITE-
167900*    SURVEY RECORD DIRECTLY (NOT FROM A MOVED WORK FIELD).
168000     MOVE SI-CUSTOMER-NAME TO RH-CUSTOMER-NAME.
168100     MOVE SI-SITE-ADDRESS  TO RH-SITE-ADDRESS.
168200     WRITE PRTLINE FROM RPT-JOB-HEADER-LINE1
168300         AFTER ADVANCING 2 LINES
168400             AT EOP PERFORM 9100-HEADINGS.
168500
168600*    LINE 2 - DECK DIMENSIONS AND THE SELECTED JOIST SIZE.
168700     MOVE SI-WIDTH-FT  TO RH-WIDTH.
168800     MOVE SI-DEPTH-FT  TO RH-DEPTH.
168900     MOVE SI-HEIGHT-FT TO RH-HEIGHT.
169000     MOVE WS-JOIST-SIZE TO RH-JOIST-SIZE.
169100     WRITE PRTLINE FROM RPT-JOB-HEADER-LINE2
169200         AFTER ADVANCING 1 LINE
169300             AT EOP PERFORM 9100-HEADINGS.
169400
169500*    LINE 3 - BEAM, POST AND FOOTING SIZES.
169600     MOVE WS-BEAM-SIZE TO RH-BEAM-SIZE.
169700     MOVE WS-BEAM-PLY  TO RH-BEAM-PLY.
169800     MOVE WS-POST-SIZE TO RH-POST-SIZE.
169900     MOVE WS-FOOTING-DIA-IN TO RH-FOOTING-DIA.
170000     WRITE PRTLINE FROM RPT-JOB-HEADER-LINE3
170100         AFTER ADVANCING 1 LINE
170200             AT EOP PERFORM 9100-HEADINGS.
170300
170400*    ENGINEER-REVIEW NOTE, ONLY WHEN 2500-SELECT-POST SET
170500*    WS-POST-NOTE-SW FOR A POST OVER 20 FT (WR#1775).
170600     IF POST-NEEDS-ENGINEER
170700         MOVE 'NOTE - POST HEIGHT EXCEEDS 20 FT, VERIFY WITH ENGR'
170800             TO RE-MESSAGE
170900         WRITE PRTLINE FROM RPT-ERROR-LINE
171000             AFTER ADVANCING 1 LINE
171100                 AT EOP PERFORM 9100-HEADINGS.
171200
171300*    BLANK LINE THEN THE JOB-PRICING COLUMN HEADINGS, AHEAD
171400*    OF THE 11 DETAIL ROWS 2970 IS ABOUT TO PRINT.
171500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
171600     WRITE PRTLINE FROM RPT-COLUMN-HEADINGS1
171700         AFTER ADVANCING 1 LINE
171800             AT EOP PERFORM 9100-HEADINGS.
171900
172000*    ONE DETAIL ROW PER QUOTE-LINE, PRINTED AS EACH LINE IS
172100*    BUILT IN THE 2800 SERIES (SEE 2805-WRITE-QLINE).
172200 2970-PRINT-DETAIL-LINE.
172300*    SIX FIELDS MOVED STRAIGHT OFF THE QLIN-REC JUST WRITTEN BY
172400*    2805-WRITE-QLINE - NOTHING RECOMPUTED HERE EXCEPT RD-TOTAL.
172500     MOVE QL-CATEGORY    TO RD-CATEGORY.
172600     MOVE QL-DESCRIPTION TO RD-DESCRIPTION.
172700     MOVE QL-QUANTITY    TO RD-QUANTITY.
172800     MOVE QL-UNIT        TO RD-UNIT.
172900     MOVE QL-MATERIAL-COST TO RD-MATERIAL.
173000     MOVE QL-LABOR-COST  TO RD-LABOR.
173100*    RD-TOTAL IS PRINT-ONLY - QLIN-REC CARRIES MATERIAL AND LABOR
173200*    SEPARATELY, THEIR SUM IS NEVER STORED ON THE FILE ITSELF.
173300     COMPUTE WS-LINE-TOTAL = QL-MATERIAL-COST + QL-LABOR-COST.
173400     MOVE WS-LINE-TOTAL  TO RD-TOTAL.
173500*    AT-EOP RE-PRINTS THE JOB/COLUMN HEADINGS ON A NEW PAGE IF
173600*    THIS ROW CROSSED THE LINAGE FOOTING LINE (SEE SPECIAL-NAMES).
173700     WRITE PRTLINE FROM RPT-DETAIL-LINE
173800         AFTER ADVANCING 1 LINE
173900             AT EOP PERFORM 9100-HEADINGS.
174000
174100*    SUBTOTAL/MARGIN/TOTAL BLOCK BELOW THE DETAIL LINES
174200*    (WR#3588 ADDED THE PRICE-PER-SQFT ROW).
174300 2980-PRINT-SUMMARY-BLOCK.
174400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
174500
174600*    SEVEN ROWS, ONE RPT-SUMMARY-LINE WRITE EACH, IN THE SAME
174700*    ORDER AS THE QS- FIELDS ON QSUM-REC - MATERIALS, LABOR,
174800*    SUBTOTAL, PERMITS (MEMO), MARGIN, TOTAL, PRICE/SF (WR#3588
174900*    ADDED THE LAST ROW).
175000*    ROW 1 OF 7 - SUM OF WS-LINE-MATL ACROSS ALL 11 PRICING LINES,
175100*    ROLLED UP AT 2805-WRITE-QLINE AS EACH LINE IS WRITTEN.
175200     MOVE 'MATERIALS SUBTOTAL:  ' TO RS-LABEL.
175300     MOVE WS-MATERIALS-SUBTOTAL TO RS-AMOUNT.
175400     WRITE PRTLINE FROM RPT-SUMMARY-LINE
175500         AFTER ADVANCING 1 LINE
175600             AT EOP PERFORM 9100-HEADINGS.
175700
175800*    ROW 2 OF 7 - SAME ROLL-UP, WS-LINE-LABOR SIDE.
175900     MOVE 'LABOR SUBTOTAL:       ' TO RS-LABEL.
176000     MOVE WS-LABOR-SUBTOTAL TO RS-AMOUNT.
176100     WRITE PRTLINE FROM RPT-SUMMARY-LINE
176200         AFTER ADVANCING 1 LINE
176300             AT EOP PERFORM 9100-HEADINGS.
176400
176500*    ROW 3 OF 7 - MATERIALS PLUS LABOR, COMPUTED AT 2950 AHEAD OF
176600*    THE MARGIN CALC.
176700     MOVE 'SUBTOTAL:             ' TO RS-LABEL.
176800     MOVE WS-SUBTOTAL TO RS-AMOUNT.
176900     WRITE PRTLINE FROM RPT-SUMMARY-LINE
177000         AFTER ADVANCING 1 LINE
177100             AT EOP PERFORM 9100-HEADINGS.
177200
177300*    ROW 4 OF 7 - MEMO ROW ONLY - PERMIT FEES ARE ALREADY FOLDED
177400*    INTO WS-MATERIALS-SUBTOTAL ABOVE VIA LINE 11 (WR#3255), SO
177500*    THIS LINE IS DISCLOSURE, NOT AN ADDITIONAL CHARGE.
177600     MOVE 'PERMIT FEES (MEMO):   ' TO RS-LABEL.
177700     MOVE WS-PERMIT-FEES-TOTAL TO RS-AMOUNT.
177800     WRITE PRTLINE FROM RPT-SUMMARY-LINE
177900         AFTER ADVANCING 1 LINE
178000             AT EOP PERFORM 9100-HEADINGS.
178100
178200*    ROW 5 OF 7 - ONE-THIRD OF THE SUBTOTAL ABOVE (WR#3410).
178300     MOVE 'MARGIN:               ' TO RS-LABEL.
178400     MOVE WS-MARGIN-AMOUNT TO RS-AMOUNT.
178500     WRITE PRTLINE FROM RPT-SUMMARY-LINE
178600         AFTER ADVANCING 1 LINE
178700             AT EOP PERFORM 9100-HEADINGS.
178800
178900*    ROW 6 OF 7 - SUBTOTAL PLUS MARGIN - THE FINAL CUSTOMER PRICE
179000*    AND THE SAME VALUE 2950 ALSO MOVES TO WS-GT-QUOTED.
179100     MOVE 'TOTAL QUOTE PRICE:    ' TO RS-LABEL.
179200     MOVE WS-TOTAL TO RS-AMOUNT.
179300     WRITE PRTLINE FROM RPT-SUMMARY-LINE
179400         AFTER ADVANCING 1 LINE
179500             AT EOP PERFORM 9100-HEADINGS.
179600
179700*    ROW 7 OF 7 - TOTAL DIVIDED BY DECK-SQFT, THE ROW WR#3588
179800*    ADDED SO THE CUSTOMER COULD COMPARE QUOTES ACROSS JOB SIZES.
179900     MOVE 'PRICE PER SQUARE FT:  ' TO RS-LABEL.
180000     MOVE WS-PRICE-PER-SQFT TO RS-AMOUNT.
180100     WRITE PRTLINE FROM RPT-SUMMARY-LINE
180200         AFTER ADVANCING 1 LINE
180300             AT EOP PERFORM 9100-HEADINGS.
180400
180500*    TWO-LINE GAP BEFORE THE NEXT JOB'S HEADER BLOCK BEGINS.
180600     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
180700
180800*    NON-COMPLIANT PATH - NO STRUCTURE, NO PRICING.  QUOTE-
180900*    SUMMARY CARRIES THE COMPLIANT-FLAG OF 'N' AND THE FIRST
181000*    ERROR MESSAGE, WITH ALL MONEY FIELDS ZERO (WR#1489).
181100 2999-NOT-COMPLIANT.
181200*    CUSTOMER NAME AND FLAG CARRY OVER AS ON THE COMPLIANT PATH;
181300*    ONLY THE FLAG VALUE AND THE PRESENCE OF WS-ERROR-MSG DIFFER.
181400     MOVE SI-CUSTOMER-NAME TO QS-CUSTOMER-NAME.
181500     MOVE 'N'               TO QS-COMPLIANT-FLAG.
181600     MOVE WS-ERROR-MSG      TO QS-ERROR-MSG.
181700*    NO JOIST/BEAM/POST SIZE WAS EVER SELECTED ON THIS PATH, SO
181800*    THESE THREE GO OUT BLANK RATHER THAN CARRYING A STALE VALUE
181900*    LEFT OVER FROM A PRIOR COMPLIANT PROJECT.
182000     MOVE SPACES            TO QS-JOIST-SIZE QS-BEAM-SIZE
182100                                QS-POST-SIZE.
182200     MOVE 0 TO QS-JOIST-SPACING-IN QS-BEAM-PLY QS-FOOTING-DIA-IN.
182300*    DECK-SQFT IS THE ONE GEOMETRY FIELD ALREADY KNOWN AT THIS
182400*    POINT (SET AT 2050, AHEAD OF THE DESIGN CALCULATIONS), SO IT
182500*    GOES OUT EVEN THOUGH THE REST OF THE RECORD IS ZERO/BLANK.
182600     MOVE WS-DECK-SQFT      TO QS-DECK-SQFT.
182700*    EVERY MONEY FIELD ZERO - NO JOB-PRICING LINE EVER RAN FOR
182800*    A NON-COMPLIANT PROJECT (WR#1489).
182900     MOVE 0 TO QS-MATERIALS-SUBTOTAL QS-LABOR-SUBTOTAL
183000               QS-PERMIT-FEES QS-SUBTOTAL QS-MARGIN-AMOUNT
183100               QS-TOTAL QS-PRICE-PER-SQFT.
183200     WRITE QSUM-REC.
183300
183400*    SAME JOB-HEADER LINE 1 AS THE COMPLIANT PATH (2960) - ONLY
183500*    LINE1 PRINTS HERE, SINCE THERE IS NO JOIST/BEAM/POST/FOOTING
183600*    DATA FOR LINES 2 AND 3 TO CARRY.
183700     MOVE SI-CUSTOMER-NAME TO RH-CUSTOMER-NAME.
183800     MOVE SI-SITE-ADDRESS  TO RH-SITE-ADDRESS.
183900     WRITE PRTLINE FROM RPT-JOB-HEADER-LINE1
184000         AFTER ADVANCING 2 LINES
184100             AT EOP PERFORM 9100-HEADINGS.
184200
184300*    FIRST ERROR LINE IS THE FIXED BANNER, NOT A WS- FIELD - SAME
184400*    LITERAL FOR EVERY NON-COMPLIANT PROJECT IN THE RUN.
184500     MOVE '** NOT COMPLIANT - NO QUOTE PRODUCED **' TO RE-MESSAGE.
184600     WRITE PRTLINE FROM RPT-ERROR-LINE
184700         AFTER ADVANCING 1 LINE
184800             AT EOP PERFORM 9100-HEADINGS.
184900
185000*    SECOND ERROR LINE IS THE ACTUAL WS-ERROR-MSG SET AT 2200 OR
185100*    2400 - THE ONE PIECE OF INFORMATION THAT CHANGES PROJECT TO
185200*    PROJECT ON THIS PATH.
185300     MOVE WS-ERROR-MSG TO RE-MESSAGE.
185400     WRITE PRTLINE FROM RPT-ERROR-LINE
185500         AFTER ADVANCING 1 LINE
185600             AT EOP PERFORM 9100-HEADINGS.
185700
185800*    SAME TWO-LINE GAP BEFORE THE NEXT JOB AS THE COMPLIANT PATH
185900*    USES AT THE END OF 2980, SO PAGE SPACING STAYS CONSISTENT
186000*    REGARDLESS OF WHICH PATH A GIVEN PROJECT TOOK.
186100     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
186200
186300*    END-OF-RUN CONTROL TOTALS (WR#3588) - THE THREE 77-LEVEL
186400*    PROJECT COUNTERS AND THE TWO WS-GT- GRAND TOTALS, MOVED TO
186500*    THE REPORT-TOTALS 01-LEVEL AND PRINTED AS THE LAST THREE
186600*    LINES OF THE RUN.
186700 3100-PRINT-RUN-TOTALS.
186800*    ALL FIVE MOVES HAPPEN ONCE, AT EOF, AFTER 9000-READ-SITE HAS
186900*    SET MORE-RECS TO 'NO' AND THE 2000-MAINLINE LOOP HAS EXITED.
187000     MOVE WS-RUN-PROJECT-CTR   TO RR-PROJECTS.
187100     MOVE WS-RUN-COMPLIANT-CTR TO RR-COMPLIANT.
187200     MOVE WS-RUN-NONCOMP-CTR   TO RR-NONCOMPLIANT.
187300     MOVE WS-GT-QUOTED         TO RR-TOTAL-QUOTED.
187400     MOVE WS-GT-SQFT           TO RR-TOTAL-SQFT.
187500
187600*    THREE PRINT LINES, SAME 01-LEVEL FAMILY AS THE REST OF
187700*    THE QUOTE REPORT - NO AT EOP HERE SINCE THIS IS THE LAST OUTPUT
187800*    OF THE RUN AND A PAGE BREAK WOULD SERVE NO PURPOSE.
187900     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
188000     WRITE PRTLINE FROM RPT-RUN-TOTALS-LINE1
188100         AFTER ADVANCING 1 LINE.
188200*    COMPLIANT + NONCOMPLIANT SHOULD ALWAYS EQUAL PROJECTS - A
188300*    MISMATCH HERE WOULD MEAN 2000-MAINLINE SKIPPED ONE OF THE TWO
188400*    COUNTER-BUMP PATHS.
188500     WRITE PRTLINE FROM RPT-RUN-TOTALS-LINE2
188600         AFTER ADVANCING 1 LINE.
188700     WRITE PRTLINE FROM RPT-RUN-TOTALS-LINE3
188800         AFTER ADVANCING 1 LINE.
188900
189000*----------------------------------------------------------------
189100*    BUSINESS RULES TABLES - ALL BY EVALUATE CASCADE, NO OCCURS
189200*    TABLES (THIS SHOP'S CONVENTION - SEE WR#0880).  EACH TABLE
189300*    BELOW IS CALLED FROM EXACTLY ONE PLACE UP IN THE DESIGN
189400*    CALCULATIONS OR JOB PRICING SECTIONS ABOVE - NONE OF THESE
189500*    PARAGRAPHS IS SHARED ACROSS BOTH SECTIONS.
189600*----------------------------------------------------------------
189700*    NOMINAL LUMBER ACTUAL WIDTH/HEIGHT, DRESSED (S4S) SIZE -
189800*    STANDARD MILL DRESSING, 1/2 IN OFF EACH NOMINAL DIMENSION
189900*    UNDER 8 IN, 3/4 IN OFF NOMINAL AT 8 IN AND ABOVE.
190000 9400-LOOKUP-LUMBER-DIMS.
190100     EVALUATE WS-LOOKUP-NOMINAL
190200*    NOMINAL 2X6 DRESSES DOWN TO 1.50 X 5.50 (1/2 IN. OFF EACH
190300*    FACE, BOTH UNDER THE 8 IN. BREAK).
190400         WHEN '2x6 ' MOVE 1.50 TO WS-LUMBER-WIDTH-IN
190500                     MOVE 5.50 TO WS-LUMBER-HEIGHT-IN
190600*    NOMINAL 2X8 DRESSES TO 1.50 X 7.25 - THE HEIGHT FACE CROSSES
190700*    THE 8 IN. BREAK SO IT LOSES 3/4 IN., NOT 1/2 IN.
190800         WHEN '2x8 ' MOVE 1.50 TO WS-LUMBER-WIDTH-IN
190900                     MOVE 7.25 TO WS-LUMBER-HEIGHT-IN
191000*    NOMINAL 2X10 DRESSES TO 1.50 X 9.25.
191100         WHEN '2x10' MOVE 1.50 TO WS-LUMBER-WIDTH-IN
191200                     MOVE 9.25 TO WS-LUMBER-HEIGHT-IN
191300*    NOMINAL 2X12 DRESSES TO 1.50 X 11.25, THE LARGEST JOIST/BEAM
191400*    NOMINAL THIS TABLE CARRIES.
191500         WHEN '2x12' MOVE 1.50 TO WS-LUMBER-WIDTH-IN
191600                     MOVE 11.25 TO WS-LUMBER-HEIGHT-IN
191700*    NOMINAL 4X4 DRESSES TO 3.50 X 3.50 - SQUARE, BOTH FACES
191800*    UNDER THE 8 IN. BREAK.
191900         WHEN '4x4 ' MOVE 3.50 TO WS-LUMBER-WIDTH-IN
192000                     MOVE 3.50 TO WS-LUMBER-HEIGHT-IN
192100*    NOMINAL 4X6 DRESSES TO 3.50 X 5.50.
192200         WHEN '4x6 ' MOVE 3.50 TO WS-LUMBER-WIDTH-IN
192300                     MOVE 5.50 TO WS-LUMBER-HEIGHT-IN
192400*    NOMINAL 6X6 DRESSES TO 5.50 X 5.50 - THE LARGEST POST
192500*    NOMINAL THIS TABLE CARRIES (SEE 2500-SELECT-POST).
192600         WHEN '6x6 ' MOVE 5.50 TO WS-LUMBER-WIDTH-IN
192700                     MOVE 5.50 TO WS-LUMBER-HEIGHT-IN
192800*    DEFENSIVE ONLY - 2200/2420/2500 NEVER PASS A NOMINAL OUTSIDE
192900*    THE SEVEN ABOVE, SO THIS ARM SHOULD NEVER FIRE IN PRODUCTION.
193000         WHEN OTHER  MOVE 0 TO WS-LUMBER-WIDTH-IN
193100                     MOVE 0 TO WS-LUMBER-HEIGHT-IN.
193200*    FEET VIEW OF THE JUST-LOOKED-UP HEIGHT, USED BY EVERY CALLER
193300*    OF THIS PARAGRAPH FOR ELEVATION MATH (SEE WS-LUMBER-HEIGHT-FT
193400*    IN WORKING-STORAGE).
193500     DIVIDE WS-LUMBER-HEIGHT-IN BY 12
193600         GIVING WS-LUMBER-HEIGHT-FT ROUNDED.
193700
193800*    JOIST SPAN CATEGORY FOR THE BEAM SPAN TABLE LOOKUP.
193900 9430-BEAM-SPAN-CATEGORY.
194000     EVALUATE TRUE
194100*        SHORT JOIST RUNS - COVERS MOST DECKS UNDER 10 FT DEEP.
194200         WHEN WS-JOIST-SPAN-FT NOT > 6.00
194300             MOVE '6 ' TO WS-JOIST-SPAN-CAT
194400*        MID-RANGE RUN - THE MOST COMMON CATEGORY ON FILE.
194500         WHEN WS-JOIST-SPAN-FT NOT > 8.00
194600             MOVE '8 ' TO WS-JOIST-SPAN-CAT
194700*        LONGER RUN - USUALLY PAIRS WITH A DEEPER BEAM NOMINAL.
194800         WHEN WS-JOIST-SPAN-FT NOT > 10.00
194900             MOVE '10' TO WS-JOIST-SPAN-CAT
195000         WHEN OTHER
195100             MOVE '12' TO WS-JOIST-SPAN-CAT.
195200
195300*    BEAM SPAN TABLE - DOUBLED NOMINAL BY JOIST SPAN CATEGORY
195400*    (WR#2018 REVISION).  ALL FOUR NOMINALS ARE TESTED AGAINST
195500*    A 12-FT JOIST SPAN CATEGORY BUT 2x6 NEVER COVERS ONE IN
195600*    PRACTICE - 2420-TRY-BEAM-SIZES WOULD HAVE MOVED ON TO A
195700*    LARGER CANDIDATE LONG BEFORE SPAN CATEGORY 12 IS REACHED.
195800 9440-LOOKUP-BEAM-SPAN.
195900     EVALUATE WS-CANDIDATE-SIZE ALSO WS-JOIST-SPAN-CAT
196000*    2X6 BEAM, DOUBLED - MAX SPAN FALLS OFF 5.50/4.50/4.00/3.50
196100*    AS THE JOIST-SPAN CATEGORY CLIMBS 6/8/10/12 FT.
196200         WHEN '2x6 ' ALSO '6 ' MOVE 5.50  TO WS-BEAM-SPAN-MAX
196300         WHEN '2x6 ' ALSO '8 ' MOVE 4.50  TO WS-BEAM-SPAN-MAX
196400         WHEN '2x6 ' ALSO '10' MOVE 4.00  TO WS-BEAM-SPAN-MAX
196500         WHEN '2x6 ' ALSO '12' MOVE 3.50  TO WS-BEAM-SPAN-MAX
196600*    2X8 BEAM, DOUBLED - SAME FOUR-CATEGORY PATTERN, HIGHER
196700*    MAX SPANS ACROSS THE BOARD.
196800         WHEN '2x8 ' ALSO '6 ' MOVE 7.00  TO WS-BEAM-SPAN-MAX
196900         WHEN '2x8 ' ALSO '8 ' MOVE 6.00  TO WS-BEAM-SPAN-MAX
197000         WHEN '2x8 ' ALSO '10' MOVE 5.50  TO WS-BEAM-SPAN-MAX
197100         WHEN '2x8 ' ALSO '12' MOVE 5.00  TO WS-BEAM-SPAN-MAX
197200*    2X10 BEAM, DOUBLED.
197300         WHEN '2x10' ALSO '6 ' MOVE 9.00  TO WS-BEAM-SPAN-MAX
197400         WHEN '2x10' ALSO '8 ' MOVE 8.00  TO WS-BEAM-SPAN-MAX
197500         WHEN '2x10' ALSO '10' MOVE 7.00  TO WS-BEAM-SPAN-MAX
197600         WHEN '2x10' ALSO '12' MOVE 6.50  TO WS-BEAM-SPAN-MAX
197700*    2X12 BEAM, DOUBLED - THE LARGEST NOMINAL 2420-TRY-BEAM-SIZES
197800*    EVER TRIES.  THE 12-FT CATEGORY ARM IS DELIBERATELY OMITTED
197900*    (SEE THE WHEN OTHER NOTE BELOW).
198000         WHEN '2x12' ALSO '6 ' MOVE 11.00 TO WS-BEAM-SPAN-MAX
198100         WHEN '2x12' ALSO '8 ' MOVE 9.50  TO WS-BEAM-SPAN-MAX
198200         WHEN '2x12' ALSO '10' MOVE 8.50  TO WS-BEAM-SPAN-MAX
198300*    2x12 AT CATEGORY 12 FALLS THROUGH HERE, SAME AS ANY
198400*    COMBINATION NOT LISTED ABOVE - 2420 TREATS THIS SAME AS A
198500*    FAILED CANDIDATE, NOT A HARD ERROR.
198600         WHEN OTHER             MOVE 7.50 TO WS-BEAM-SPAN-MAX.
198700
198800*    LUMBER PRICE PER LINEAL FOOT, BY NOMINAL (WR#0880, REVISED
198900*    PER ANNUAL MILL PRICE SHEET).
199000 9460-LOOKUP-LUMBER-PRICE.
199100     EVALUATE WS-LOOKUP-NOMINAL
199200*    JOIST/BEAM NOMINALS, SMALLEST TO LARGEST.
199300         WHEN '2x6 ' MOVE 1.25 TO WS-LUMBER-PRICE-PER-LF
199400         WHEN '2x8 ' MOVE 1.55 TO WS-LUMBER-PRICE-PER-LF
199500         WHEN '2x10' MOVE 1.85 TO WS-LUMBER-PRICE-PER-LF
199600         WHEN '2x12' MOVE 2.40 TO WS-LUMBER-PRICE-PER-LF
199700*    POST NOMINALS - PRICED PER LF THE SAME AS JOIST/BEAM STOCK,
199800*    NOT AS A PER-PIECE PRICE (SEE 2820-PRICE-POSTS).
199900         WHEN '4x4 ' MOVE 2.10 TO WS-LUMBER-PRICE-PER-LF
200000         WHEN '4x6 ' MOVE 3.20 TO WS-LUMBER-PRICE-PER-LF
200100         WHEN '6x6 ' MOVE 4.80 TO WS-LUMBER-PRICE-PER-LF
200200*    DEFENSIVE DEFAULT, SAME REASONING AS THE WHEN OTHER ARM IN
200300*    9400 ABOVE - SHOULD NEVER FIRE AGAINST A REAL JOB.
200400         WHEN OTHER  MOVE 2.00 TO WS-LUMBER-PRICE-PER-LF.
200500
200600*    DECKING PRICE PER LINEAL FOOT, BY DECKING-TYPE CODE
200700*    (WR#2944 ADDED TX, WR#3102 ADDED TT).  PT (PRESSURE-
200800*    TREATED) IS THE ORIGINAL WR#0880 DEFAULT AND REMAINS THE
200900*    CHEAPEST OPTION ON THE PRICE SHEET.
201000 9470-LOOKUP-DECKING-PRICE.
201100     EVALUATE WS-LOOKUP-DECKING
201200*    TX - TREX TRANSCEND COMPOSITE (WR#2944).
201300         WHEN 'TX' MOVE 4.50 TO WS-DECKING-PRICE-PER-LF
201400*    TT - TIMBERTECH AZEK COMPOSITE (WR#3102) - PRICES HIGHER
201500*    THAN TREX ON THIS SHOP'S CURRENT SUPPLIER SHEET.
201600         WHEN 'TT' MOVE 5.20 TO WS-DECKING-PRICE-PER-LF
201700*    CD - CEDAR, THE ORIGINAL WR#0880 UPGRADE OPTION.
201800         WHEN 'CD' MOVE 3.40 TO WS-DECKING-PRICE-PER-LF
201900*    PT - PRESSURE-TREATED, THE ORIGINAL WR#0880 BASE OPTION.
202000         WHEN 'PT' MOVE 1.80 TO WS-DECKING-PRICE-PER-LF
202100*    ANY UNRECOGNIZED CODE PRICES AS PT RATHER THAN FAILING THE
202200*    JOB - DECKING TYPE IS NOT ONE OF THE SPAN-TABLE COMPLIANCE
202300*    CHECKS, SO THERE IS NO NOT-COMPLIANT PATH FOR A BAD CODE.
202400         WHEN OTHER MOVE 1.80 TO WS-DECKING-PRICE-PER-LF.
202500
202600*    RAILING PRICE PER LINEAL FOOT, BY RAILING-TYPE CODE
202700*    (WR#1140 ORIGINAL CABLE CODE, WR#2710 ADDED GLASS/ALUMINUM).
202800*    CB=CABLE, GL=GLASS PANEL, AL=ALUMINUM PICKET, WD=WOOD.
202900 9480-LOOKUP-RAILING-PRICE.
203000     EVALUATE WS-LOOKUP-RAILING
203100*    CB - STAINLESS CABLE RAILING, THE ORIGINAL WR#1140 ADD.
203200         WHEN 'CB' MOVE 45.00  TO WS-RAILING-PRICE-PER-LF
203300*    GL - TEMPERED GLASS PANEL, THE MOST EXPENSIVE OPTION ON
203400*    THE SHEET (WR#2710).
203500         WHEN 'GL' MOVE 120.00 TO WS-RAILING-PRICE-PER-LF
203600*    AL - ALUMINUM PICKET (WR#2710).
203700         WHEN 'AL' MOVE 55.00  TO WS-RAILING-PRICE-PER-LF
203800*    WD - PAINTED/STAINED WOOD PICKET, THE CHEAPEST OPTION.
203900         WHEN 'WD' MOVE 25.00  TO WS-RAILING-PRICE-PER-LF
204000*    BLANK OR ANY OTHER CODE MEANS NO RAILING - 2880-PRICE-
204100*    RAILING NEVER CALLS THIS LOOKUP UNLESS SI-RAILING-TYPE IS
204200*    SET AND SI-RAILING-LF IS POSITIVE, SO THIS ARM IS A PURE
204300*    DEFENSIVE DEFAULT.
204400         WHEN OTHER MOVE 0     TO WS-RAILING-PRICE-PER-LF.
204500
204600 END PROGRAM DKQUOTE01.
